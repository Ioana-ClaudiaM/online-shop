000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              CARTPROC.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            LINDQUIST DATA PROCESSING.
000500 DATE-WRITTEN.            02/10/83.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL.
000800*
000900****************************************************************
001000* THIS PROGRAM RUNS THE COUNTER'S CART AND CHECKOUT SIDE OF THE
001100* BUSINESS.  CART-ADD AND CART-UPDATE TRANSACTIONS BUILD AN
001200* IN-MEMORY CART THE SAME WAY THE COUNTER SCREEN USED TO; A
001300* CHECKOUT TRANSACTION TURNS THE CART INTO AN ORDER AND CLEARS
001400* IT; SET-STATUS TRANSACTIONS MOVE AN EXISTING ORDER ALONG ITS
001500* LIFE CYCLE.  PRODUCT LOOKUP IS A PLAIN SEQUENTIAL SEARCH OF
001600* THE IN-MEMORY PRODUCT TABLE, THE SAME AS EVERY OTHER TABLE
001700* LOOKUP IN THIS SHOP -- NO INDEXED FILE, NO SEARCH VERB.
001800****************************************************************
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*   02/10/83  AL  TKT-1103  ORIGINAL PROGRAM -- CART-ADD AND
002200*                           CHECKOUT ONLY, ONE ORDER PER RUN.
002300*   06/14/90  AL  TKT-1140  CHECKOUT NOW BUMPS
002400*                           PROD-NR-PURCHASES FOR EVERY DISTINCT
002500*                           PRODUCT IN THE ORDER.
002600*   09/30/99  AL  TKT-1160  Y2K REVIEW -- ORDER TIMESTAMP BUILT
002700*                           WITH THE SAME CENTURY WINDOW AS
002800*                           PRODMNT'S DATE-ADDED LOGIC.
002900*   11/18/99  AL  TKT-1189  ADDED SET-STATUS TRANSACTION
003000*                           HANDLING -- ORDER STATUS UPDATES USED
003100*                           TO REQUIRE A SEPARATE JOB STEP.
003200*   03/09/01  DW  TKT-1240  RAISED PROD-TABLE AND ORDER-TABLE
003300*                           SIZES TO MATCH PRODMNT'S 500-ENTRY
003400*                           PRODUCT TABLE.
003500*   08/14/07  SK  TKT-1362  ADDED CART-UPDATE -- SET A CART LINE
003600*                           TO AN EXACT QUANTITY, OR REMOVE IT ON
003700*                           ZERO OR LESS, WITHOUT TOUCHING STOCK.
003800*   11/03/09  SK  TKT-1381  IN_PROCESARE LITERAL IN
003900*                           2130-VALIDATE-SET-STATUS WAS ONE BYTE
004000*                           WIDER THAN THE OTHER TWO STATUS
004100*                           VALUES -- FIXED THE PADDING SO ALL
004200*                           THREE COMPARE CLEAN.
004300*   02/11/13  TS  TKT-1409  (1) 2311-TOTAL-STEP NOW CHECKS THE
004400*                           10-SLOT LIMIT ON WS-CART-NAME-H BEFORE
004500*                           LOADING IT -- A CART OF MORE THAN 10
004600*                           DISTINCT ITEMS WAS RUNNING PAST THE
004700*                           TABLE'S OCCURS BOUND.  (2) ORDER-TABLE
004800*                           LOAD NOW LOOKS EACH PRODUCT NAME UP
004900*                           AGAINST THE PRODUCT MASTER AND LEAVES
005000*                           OUT ANY NAME THAT DOES NOT MATCH,
005100*                           SAME AS RPTGEN ALREADY DID.  (3) PULLED
005200*                           WS-ERR-CTR AND WS-OK-CTR OUT OF
005300*                           WORK-AREA INTO THEIR OWN 77-LEVELS.
005400*   06/19/13  TS  TKT-1412  T-ORD-PRODUCT-COUNT WAS BEING STAMPED
005500*                           WITH THE RAW CART LINE COUNT IN
005600*                           2320-BUILD-ORDER, BUT THE NAMES TABLE
005700*                           RIGHT BELOW IT ONLY EVER FILLS 10
005800*                           SLOTS -- CAPPED THE COUNT FIELD AT 10
005900*                           TO MATCH.
006000*----------------------------------------------------------------
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT PROD-MASTER    ASSIGN TO PRODFILE
006900            ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT ORD-MASTER     ASSIGN TO ORDFILE
007100            ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT TRAN-FILE      ASSIGN TO TRANFILE
007300            ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT ERR-PRT        ASSIGN TO ERRPRT
007500            ORGANIZATION IS RECORD SEQUENTIAL.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  PROD-MASTER
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 151 CHARACTERS
008300     DATA RECORD IS PROD-REC.
008400     COPY PRODREC.
008500*
008600 FD  ORD-MASTER
008700     LABEL RECORD IS STANDARD
008800     RECORD CONTAINS 353 CHARACTERS
008900     DATA RECORD IS ORD-REC.
009000     COPY ORDREC.
009100*
009200 FD  TRAN-FILE
009300     LABEL RECORD IS STANDARD
009400     RECORD CONTAINS 176 CHARACTERS
009500     DATA RECORD IS TRAN-REC.
009600     COPY TRANREC.
009700*
009800 01  TRAN-REC-RAW REDEFINES TRAN-REC
009900                                   PIC X(176).
010000*
010100 FD  ERR-PRT
010200     LABEL RECORD IS OMITTED
010300     RECORD CONTAINS 132 CHARACTERS
010400     LINAGE IS 60 WITH FOOTING AT 55
010500     DATA RECORD IS PRTLINE-ERR.
010600*
010700 01  PRTLINE-ERR                   PIC X(132).
010800*
010900 WORKING-STORAGE SECTION.
011000*
011100* STAND-ALONE COUNTERS -- KEPT AS 77-LEVELS, NOT FOLDED INTO
011200* WORK-AREA, SINCE THESE ARE THE RUN'S BOTTOM-LINE FIGURES AND
011300* THE ORDER-TABLE-LOAD OUTPUT SUBSCRIPT, TRACKED SEPARATELY
011400* FROM THE INPUT SUBSCRIPT WHEN AN ORDER'S PRODUCT NAME DOES
011500* NOT MATCH THE MASTER AND GETS LEFT OUT OF THE TABLE ENTRY.
011600 77  WS-ERR-CTR                PIC S9(5)  COMP  VALUE ZERO.
011700 77  WS-OK-CTR                 PIC S9(5)  COMP  VALUE ZERO.
011800 77  WS-ORD-OUT-SUB            PIC S9(5)  COMP  VALUE ZERO.
011900*
012000 01  WORK-AREA.
012100     05  WS-PROD-COUNT             PIC S9(5)  COMP  VALUE ZERO.
012200     05  WS-PROD-SUB               PIC S9(5)  COMP  VALUE ZERO.
012300     05  WS-ORD-COUNT              PIC S9(5)  COMP  VALUE ZERO.
012400     05  WS-ORD-SUB                PIC S9(5)  COMP  VALUE ZERO.
012500     05  WS-CART-COUNT             PIC S9(5)  COMP  VALUE ZERO.
012600     05  WS-CART-SUB               PIC S9(5)  COMP  VALUE ZERO.
012700     05  WS-NAME-SUB               PIC S9(5)  COMP  VALUE ZERO.
012800     05  WS-SHIFT-SUB              PIC S9(5)  COMP  VALUE ZERO.
012900     05  WS-NEXT-SUB               PIC S9(5)  COMP  VALUE ZERO.
013000     05  WS-ERR-PCTR               PIC S9(3)  COMP  VALUE ZERO.
013100     05  WS-ERR-SWITCH             PIC XXX          VALUE SPACES.
013200     05  WS-FOUND-SW               PIC XXX          VALUE SPACES.
013300     05  WS-CART-FOUND-SW          PIC XXX          VALUE SPACES.
013400     05  WS-ORD-FOUND-SW           PIC XXX          VALUE SPACES.
013500     05  PROD-EOF-SW               PIC XXX          VALUE 'NO'.
013600     05  ORD-EOF-SW                PIC XXX          VALUE 'NO'.
013700     05  TRAN-EOF-SW               PIC XXX          VALUE 'NO'.
013800     05  WS-SEARCH-NAME            PIC X(30)        VALUE SPACES.
013900     05  WS-LINE-VALUE             PIC S9(7)V99     VALUE ZERO.
014000     05  WS-ORDER-TOTAL            PIC S9(7)V99     VALUE ZERO.
014100*
014200 01  PROD-TABLE.
014300     05  PROD-ENTRY OCCURS 500 TIMES.
014400         10  T-PROD-NAME           PIC X(30).
014500         10  T-PROD-DESC           PIC X(60).
014600         10  T-PROD-PRICE          PIC S9(5)V99.
014700         10  T-PROD-QTY-AVAIL      PIC S9(5).
014800         10  T-PROD-DATE-ADDED     PIC X(10).
014900         10  T-PROD-DA-PARTS REDEFINES T-PROD-DATE-ADDED.
015000             15  T-DA-YYYY         PIC X(4).
015100             15  FILLER            PIC X.
015200             15  T-DA-MM           PIC X(2).
015300             15  FILLER            PIC X.
015400             15  T-DA-DD           PIC X(2).
015500         10  T-PROD-DATE-EXPIRY    PIC X(10).
015600         10  T-PROD-RATING         PIC S9(1)V99.
015700         10  T-PROD-NR-RATINGS     PIC S9(5).
015800         10  T-PROD-NR-PURCHASES   PIC S9(5).
015900         10  T-PROD-STOCK-FLAG     PIC X.
016000*
016100 01  CART-TABLE.
016200     05  CART-ENTRY OCCURS 50 TIMES.
016300         COPY CARTREC REPLACING ==01  CART-LINE.== BY ==05  FILLER.==.
016400*
016500 01  ORDER-TABLE.
016600     05  ORD-ENTRY OCCURS 2000 TIMES.
016700         10  T-ORD-DATE-TIME       PIC X(19).
016800         10  T-ORD-PRODUCT-COUNT   PIC S9(3).
016900         10  T-ORD-TOTAL-VALUE     PIC S9(7)V99.
017000         10  T-ORD-PRODUCT-NAMES   OCCURS 10 TIMES
017100                                   PIC X(30).
017200         10  T-ORD-STATUS          PIC X(12).
017300*
017400 01  WS-CART-NAMES-HOLD.
017500     05  WS-CART-NAME-H OCCURS 10 TIMES
017600                                   PIC X(30).
017700*
017800 01  WS-SYS-DATE.
017900     05  WS-SYS-YY                 PIC 9(2).
018000     05  WS-SYS-MM                 PIC 9(2).
018100     05  WS-SYS-DD                 PIC 9(2).
018200 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE
018300                                   PIC 9(6).
018400*
018500 01  WS-SYS-TIME.
018600     05  WS-SYS-HH                 PIC 9(2).
018700     05  WS-SYS-MIN                PIC 9(2).
018800     05  WS-SYS-SEC                PIC 9(2).
018900     05  WS-SYS-HSEC               PIC 9(2).
019000*
019100 01  WS-TODAY-TS.
019200     05  WS-TT-CENTURY             PIC 9(2).
019300     05  WS-TT-YY                  PIC 9(2).
019400     05  FILLER                    PIC X       VALUE '-'.
019500     05  WS-TT-MM                  PIC 9(2).
019600     05  FILLER                    PIC X       VALUE '-'.
019700     05  WS-TT-DD                  PIC 9(2).
019800     05  FILLER                    PIC X       VALUE SPACE.
019900     05  WS-TT-HH                  PIC 9(2).
020000     05  FILLER                    PIC X       VALUE ':'.
020100     05  WS-TT-MIN                 PIC 9(2).
020200     05  FILLER                    PIC X       VALUE ':'.
020300     05  WS-TT-SEC                 PIC 9(2).
020400*
020500 01  COMPANY-TITLE-LINE.
020600     05  FILLER                    PIC X(6)    VALUE 'DATE:'.
020700     05  O-MONTH                   PIC 99.
020800     05  FILLER                    PIC X       VALUE '/'.
020900     05  O-DAY                     PIC 99.
021000     05  FILLER                    PIC X       VALUE '/'.
021100     05  O-CENTURY                 PIC 99.
021200     05  O-YEAR                    PIC 99.
021300     05  FILLER                    PIC X(35)   VALUE SPACES.
021400     05  FILLER                    PIC X(29)   VALUE
021500                                    'LINDQUIST DATA PROCESSING'.
021600     05  FILLER                    PIC X(44)   VALUE SPACES.
021700     05  FILLER                    PIC X(6)    VALUE 'PAGE:'.
021800     05  O-PCTR                    PIC Z9.
021900*
022000 01  HEADING-LINE.
022100     05  FILLER                    PIC X(8)    VALUE 'CARTPROC'.
022200     05  FILLER                    PIC X(47)   VALUE SPACES.
022300     05  FILLER                    PIC X(29)   VALUE
022400                                    'CART / ORDER - ERRORS'.
022500     05  FILLER                    PIC X(48)   VALUE SPACES.
022600*
022700 01  ERROR-COLUMN-LINE.
022800     05  FILLER                    PIC X(12)   VALUE 'ERROR RECORD'.
022900     05  FILLER                    PIC X(60)   VALUE SPACES.
023000     05  FILLER                    PIC X(17)   VALUE
023100                                    'ERROR DESCRIPTION'.
023200     05  FILLER                    PIC X(43)   VALUE SPACES.
023300*
023400 01  ERROR-LINE.
023500     05  O-RECORD                  PIC X(72).
023600     05  FILLER                    PIC X       VALUE SPACES.
023700     05  O-ERR-MSG                 PIC X(59).
023800*
023900 01  ERROR-TOTAL-LINE.
024000     05  FILLER                    PIC X(15)   VALUE 'TRANS REJECTED:'.
024100     05  O-ERR-CTR                 PIC Z,ZZ9.
024200     05  FILLER                    PIC X(9)    VALUE SPACES.
024300     05  FILLER                    PIC X(15)   VALUE 'TRANS ACCEPTED:'.
024400     05  O-OK-CTR                  PIC Z,ZZ9.
024500     05  FILLER                    PIC X(9)    VALUE SPACES.
024600     05  FILLER                    PIC X(10)   VALUE 'RUN-DATE: '.
024700     05  O-RUN-DATE                PIC 9(6).
024800     05  FILLER                    PIC X(58)   VALUE SPACES.
024900*
025000 PROCEDURE DIVISION.
025100*
025200 0000-CARTPROC.
025300     PERFORM 1000-INIT.
025400     PERFORM 2000-MAINLINE
025500         UNTIL TRAN-EOF-SW = 'YES'.
025600     PERFORM 3000-CLOSING.
025700     STOP RUN.
025800*
025900 1000-INIT.
026000     ACCEPT WS-SYS-DATE FROM DATE.
026100     ACCEPT WS-SYS-TIME FROM TIME.
026200     IF WS-SYS-YY < 50
026300         MOVE 20 TO WS-TT-CENTURY
026400     ELSE
026500         MOVE 19 TO WS-TT-CENTURY
026600     END-IF.
026700     MOVE WS-SYS-YY  TO WS-TT-YY.
026800     MOVE WS-SYS-MM  TO WS-TT-MM.
026900     MOVE WS-SYS-DD  TO WS-TT-DD.
027000     MOVE WS-SYS-HH  TO WS-TT-HH.
027100     MOVE WS-SYS-MIN TO WS-TT-MIN.
027200     MOVE WS-SYS-SEC TO WS-TT-SEC.
027300     MOVE WS-TT-CENTURY TO O-CENTURY.
027400     MOVE WS-TT-YY       TO O-YEAR.
027500     MOVE WS-TT-MM       TO O-MONTH.
027600     MOVE WS-TT-DD       TO O-DAY.
027700*
027800     OPEN INPUT PROD-MASTER.
027900     PERFORM 9000-READ-PROD.
028000     PERFORM 9050-BUILD-PROD-TABLE UNTIL PROD-EOF-SW = 'YES'.
028100     CLOSE PROD-MASTER.
028200*
028300     OPEN INPUT ORD-MASTER.
028400     PERFORM 9060-READ-ORD.
028500     PERFORM 9070-BUILD-ORD-TABLE UNTIL ORD-EOF-SW = 'YES'.
028600     CLOSE ORD-MASTER.
028700*
028800     OPEN INPUT TRAN-FILE.
028900     OPEN OUTPUT ERR-PRT.
029000     PERFORM 9100-ERR-HEADING.
029100     PERFORM 9200-READ-TRAN.
029200*
029300 2000-MAINLINE.
029400     EVALUATE TRUE
029500         WHEN TRAN-CART-ADD
029600             PERFORM 2100-VALIDATE-CART-ADD THRU 2100-EXIT
029700             IF WS-ERR-SWITCH = 'YES'
029800                 PERFORM 2150-ERROR-PRT
029900             ELSE
030000                 PERFORM 2200-APPLY-CART-ADD
030100                 ADD 1 TO WS-OK-CTR
030200             END-IF
030300         WHEN TRAN-CART-UPDATE
030400             PERFORM 2110-VALIDATE-CART-UPD THRU 2110-EXIT
030500             IF WS-ERR-SWITCH = 'YES'
030600                 PERFORM 2150-ERROR-PRT
030700             ELSE
030800                 PERFORM 2210-APPLY-CART-UPD
030900                 ADD 1 TO WS-OK-CTR
031000             END-IF
031100         WHEN TRAN-CHECKOUT
031200             PERFORM 2120-VALIDATE-CHECKOUT THRU 2120-EXIT
031300             IF WS-ERR-SWITCH = 'YES'
031400                 PERFORM 2150-ERROR-PRT
031500             ELSE
031600                 PERFORM 2300-CHECKOUT
031700                 ADD 1 TO WS-OK-CTR
031800             END-IF
031900         WHEN TRAN-SET-STATUS
032000             PERFORM 2130-VALIDATE-SET-STATUS THRU 2130-EXIT
032100             IF WS-ERR-SWITCH = 'YES'
032200                 PERFORM 2150-ERROR-PRT
032300             ELSE
032400                 PERFORM 2400-SET-STATUS
032500                 ADD 1 TO WS-OK-CTR
032600             END-IF
032700         WHEN OTHER
032800             CONTINUE
032900     END-EVALUATE.
033000     PERFORM 9200-READ-TRAN.
033100*
033200 2100-VALIDATE-CART-ADD.
033300     MOVE 'YES' TO WS-ERR-SWITCH.
033400     IF TRAN-PROD-NAME = SPACES
033500         MOVE 'PRODUCT NAME REQUIRED.' TO O-ERR-MSG
033600         GO TO 2100-EXIT
033700     END-IF.
033800     IF TRAN-CART-QTY NOT NUMERIC
033900         MOVE 'QUANTITY MUST BE NUMERIC.' TO O-ERR-MSG
034000         GO TO 2100-EXIT
034100     END-IF.
034200     IF TRAN-CART-QTY NOT > ZERO
034300         MOVE 'QUANTITY MUST BE POSITIVE.' TO O-ERR-MSG
034400         GO TO 2100-EXIT
034500     END-IF.
034600     MOVE TRAN-PROD-NAME TO WS-SEARCH-NAME.
034700     PERFORM 8000-FIND-PRODUCT.
034800     IF WS-FOUND-SW = 'NO'
034900         MOVE 'PRODUCT NOT ON FILE.' TO O-ERR-MSG
035000         GO TO 2100-EXIT
035100     END-IF.
035200     IF TRAN-CART-QTY > T-PROD-QTY-AVAIL (WS-PROD-SUB)
035300         MOVE 'QUANTITY EXCEEDS STOCK ON HAND.' TO O-ERR-MSG
035400         GO TO 2100-EXIT
035500     END-IF.
035600     MOVE 'NO' TO WS-ERR-SWITCH.
035700 2100-EXIT.
035800     EXIT.
035900*
036000 2110-VALIDATE-CART-UPD.
036100     MOVE 'YES' TO WS-ERR-SWITCH.
036200     IF TRAN-PROD-NAME = SPACES
036300         MOVE 'PRODUCT NAME REQUIRED.' TO O-ERR-MSG
036400         GO TO 2110-EXIT
036500     END-IF.
036600     IF TRAN-CART-QTY NOT NUMERIC
036700         MOVE 'QUANTITY MUST BE NUMERIC.' TO O-ERR-MSG
036800         GO TO 2110-EXIT
036900     END-IF.
037000     PERFORM 8100-FIND-CART-LINE.
037100     IF WS-CART-FOUND-SW = 'NO'
037200         MOVE 'PRODUCT NOT IN CART.' TO O-ERR-MSG
037300         GO TO 2110-EXIT
037400     END-IF.
037500     IF TRAN-CART-QTY > ZERO
037600         MOVE TRAN-PROD-NAME TO WS-SEARCH-NAME
037700         PERFORM 8000-FIND-PRODUCT
037800         IF TRAN-CART-QTY > T-PROD-QTY-AVAIL (WS-PROD-SUB)
037900             MOVE 'QUANTITY EXCEEDS STOCK ON HAND.' TO O-ERR-MSG
038000             GO TO 2110-EXIT
038100         END-IF
038200     END-IF.
038300     MOVE 'NO' TO WS-ERR-SWITCH.
038400 2110-EXIT.
038500     EXIT.
038600*
038700 2120-VALIDATE-CHECKOUT.
038800     MOVE 'YES' TO WS-ERR-SWITCH.
038900     IF WS-CART-COUNT = ZERO
039000         MOVE 'CART IS EMPTY.' TO O-ERR-MSG
039100         GO TO 2120-EXIT
039200     END-IF.
039300     MOVE 'NO' TO WS-ERR-SWITCH.
039400 2120-EXIT.
039500     EXIT.
039600*
039700 2130-VALIDATE-SET-STATUS.
039800     MOVE 'YES' TO WS-ERR-SWITCH.
039900     IF TRAN-ORDER-KEY = SPACES
040000         MOVE 'ORDER KEY REQUIRED.' TO O-ERR-MSG
040100         GO TO 2130-EXIT
040200     END-IF.
040300     IF TRAN-NEW-STATUS NOT = 'IN_PROCESARE' AND
040400        TRAN-NEW-STATUS NOT = 'EXPEDIATA   ' AND
040500        TRAN-NEW-STATUS NOT = 'FINALIZATA  '
040600         MOVE 'INVALID STATUS VALUE.' TO O-ERR-MSG
040700         GO TO 2130-EXIT
040800     END-IF.
040900     PERFORM 8300-FIND-ORDER.
041000     IF WS-ORD-FOUND-SW = 'NO'
041100         MOVE 'ORDER NOT ON FILE.' TO O-ERR-MSG
041200         GO TO 2130-EXIT
041300     END-IF.
041400     MOVE 'NO' TO WS-ERR-SWITCH.
041500 2130-EXIT.
041600     EXIT.
041700*
041800 2150-ERROR-PRT.
041900     MOVE TRAN-REC-RAW TO O-RECORD.
042000     WRITE PRTLINE-ERR
042100         FROM ERROR-LINE
042200             AFTER ADVANCING 2 LINES
042300                 AT EOP
042400                     PERFORM 9100-ERR-HEADING.
042500     ADD 1 TO WS-ERR-CTR.
042600*
042700 2200-APPLY-CART-ADD.
042800     PERFORM 8100-FIND-CART-LINE.
042900     IF WS-CART-FOUND-SW = 'YES'
043000         ADD TRAN-CART-QTY TO CART-QTY (WS-CART-SUB)
043100     ELSE
043200         ADD 1 TO WS-CART-COUNT
043300         MOVE TRAN-PROD-NAME TO CART-PROD-NAME (WS-CART-COUNT)
043400         MOVE TRAN-CART-QTY  TO CART-QTY       (WS-CART-COUNT)
043500     END-IF.
043600     SUBTRACT TRAN-CART-QTY FROM T-PROD-QTY-AVAIL (WS-PROD-SUB).
043700     IF T-PROD-QTY-AVAIL (WS-PROD-SUB) > ZERO
043800         MOVE 'Y' TO T-PROD-STOCK-FLAG (WS-PROD-SUB)
043900     ELSE
044000         MOVE 'N' TO T-PROD-STOCK-FLAG (WS-PROD-SUB)
044100     END-IF.
044200*
044300 2210-APPLY-CART-UPD.
044400     IF TRAN-CART-QTY > ZERO
044500         MOVE TRAN-CART-QTY TO CART-QTY (WS-CART-SUB)
044600     ELSE
044700         PERFORM 8200-REMOVE-CART-LINE
044800     END-IF.
044900*
045000 2300-CHECKOUT.
045100     PERFORM 2310-COMPUTE-TOTAL THRU 2310-EXIT.
045200     PERFORM 2320-BUILD-ORDER.
045300     PERFORM 2330-BUMP-PURCHASE THRU 2330-EXIT.
045400     PERFORM 2360-CLEAR-CART.
045500*
045600 2310-COMPUTE-TOTAL.
045700     MOVE ZERO TO WS-ORDER-TOTAL.
045800     MOVE SPACES TO WS-CART-NAMES-HOLD.
045900     MOVE 1 TO WS-CART-SUB.
046000 2311-TOTAL-STEP.
046100     IF WS-CART-SUB > WS-CART-COUNT
046200         GO TO 2310-EXIT
046300     END-IF.
046400     MOVE CART-PROD-NAME (WS-CART-SUB) TO WS-SEARCH-NAME.
046500     PERFORM 8000-FIND-PRODUCT.
046600     COMPUTE WS-LINE-VALUE ROUNDED =
046700             T-PROD-PRICE (WS-PROD-SUB) * CART-QTY (WS-CART-SUB).
046800     ADD WS-LINE-VALUE TO WS-ORDER-TOTAL.
046900*    ONLY THE FIRST 10 NAMES CAN GO IN THE HOLD AREA -- SAME
047000*    10-SLOT LIMIT 2321-NAME-STEP USES WHEN IT BUILDS THE
047100*    ORDER RECORD ITSELF, SO A BIG CART CAN'T RUN THE HOLD
047200*    AREA PAST ITS OCCURS BOUND.
047300     IF WS-CART-SUB NOT > 10
047400         MOVE CART-PROD-NAME (WS-CART-SUB)
047500                                TO WS-CART-NAME-H (WS-CART-SUB)
047600     END-IF.
047700     ADD 1 TO WS-CART-SUB.
047800     GO TO 2311-TOTAL-STEP.
047900 2310-EXIT.
048000     EXIT.
048100*
048200 2320-BUILD-ORDER.
048300     ADD 1 TO WS-ORD-COUNT.
048400     MOVE WS-TODAY-TS       TO T-ORD-DATE-TIME     (WS-ORD-COUNT).
048500*    NAMES TABLE ONLY HOLDS 10 ENTRIES -- SAME CEILING
048600*    2321-NAME-STEP USES BELOW -- SO THE COUNT FIELD CANNOT BE
048700*    ALLOWED TO CARRY A BIGGER CART'S TRUE LINE COUNT.
048800     IF WS-CART-COUNT > 10
048900         MOVE 10            TO T-ORD-PRODUCT-COUNT (WS-ORD-COUNT)
049000     ELSE
049100         MOVE WS-CART-COUNT TO T-ORD-PRODUCT-COUNT (WS-ORD-COUNT)
049200     END-IF.
049300     MOVE WS-ORDER-TOTAL    TO T-ORD-TOTAL-VALUE   (WS-ORD-COUNT).
049400     MOVE 'IN_PROCESARE'    TO T-ORD-STATUS        (WS-ORD-COUNT).
049500     MOVE 1 TO WS-NAME-SUB.
049600 2321-NAME-STEP.
049700     IF WS-NAME-SUB > 10
049800         GO TO 2320-EXIT
049900     END-IF.
050000     IF WS-NAME-SUB > WS-CART-COUNT
050100         MOVE SPACES TO T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, WS-NAME-SUB)
050200     ELSE
050300         MOVE WS-CART-NAME-H (WS-NAME-SUB)
050400                TO T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, WS-NAME-SUB)
050500     END-IF.
050600     ADD 1 TO WS-NAME-SUB.
050700     GO TO 2321-NAME-STEP.
050800 2320-EXIT.
050900     EXIT.
051000*
051100 2330-BUMP-PURCHASE.
051200     MOVE 1 TO WS-CART-SUB.
051300 2331-BUMP-STEP.
051400     IF WS-CART-SUB > WS-CART-COUNT
051500         GO TO 2330-EXIT
051600     END-IF.
051700     MOVE CART-PROD-NAME (WS-CART-SUB) TO WS-SEARCH-NAME.
051800     PERFORM 8000-FIND-PRODUCT.
051900     IF WS-FOUND-SW = 'YES'
052000         ADD 1 TO T-PROD-NR-PURCHASES (WS-PROD-SUB)
052100     END-IF.
052200     ADD 1 TO WS-CART-SUB.
052300     GO TO 2331-BUMP-STEP.
052400 2330-EXIT.
052500     EXIT.
052600*
052700 2360-CLEAR-CART.
052800     MOVE ZERO TO WS-CART-COUNT.
052900     MOVE SPACES TO CART-TABLE.
053000*
053100 2400-SET-STATUS.
053200     MOVE TRAN-NEW-STATUS TO T-ORD-STATUS (WS-ORD-SUB).
053300*
053400 3000-CLOSING.
053500     MOVE WS-ERR-CTR TO O-ERR-CTR.
053600     MOVE WS-OK-CTR  TO O-OK-CTR.
053700     MOVE WS-SYS-DATE-NUM TO O-RUN-DATE.
053800     WRITE PRTLINE-ERR
053900         FROM ERROR-TOTAL-LINE
054000             AFTER ADVANCING 3 LINES.
054100     CLOSE TRAN-FILE.
054200     CLOSE ERR-PRT.
054300*
054400     OPEN OUTPUT PROD-MASTER.
054500     MOVE 1 TO WS-PROD-SUB.
054600     PERFORM 3100-REWRITE-PROD-STEP THRU 3100-EXIT
054700         UNTIL WS-PROD-SUB > WS-PROD-COUNT.
054800     CLOSE PROD-MASTER.
054900*
055000     OPEN OUTPUT ORD-MASTER.
055100     MOVE 1 TO WS-ORD-SUB.
055200     PERFORM 3200-REWRITE-ORD-STEP THRU 3200-EXIT
055300         UNTIL WS-ORD-SUB > WS-ORD-COUNT.
055400     CLOSE ORD-MASTER.
055500*
055600 3100-REWRITE-PROD-STEP.
055700     MOVE T-PROD-NAME      (WS-PROD-SUB) TO PROD-NAME.
055800     MOVE T-PROD-DESC      (WS-PROD-SUB) TO PROD-DESC.
055900     MOVE T-PROD-PRICE     (WS-PROD-SUB) TO PROD-PRICE.
056000     MOVE T-PROD-QTY-AVAIL (WS-PROD-SUB) TO PROD-QTY-AVAIL.
056100     MOVE T-PROD-DATE-ADDED(WS-PROD-SUB) TO PROD-DATE-ADDED.
056200     MOVE T-PROD-DATE-EXPIRY(WS-PROD-SUB)TO PROD-DATE-EXPIRY.
056300     MOVE T-PROD-RATING    (WS-PROD-SUB) TO PROD-RATING.
056400     MOVE T-PROD-NR-RATINGS(WS-PROD-SUB) TO PROD-NR-RATINGS.
056500     MOVE T-PROD-NR-PURCHASES(WS-PROD-SUB)
056600                                          TO PROD-NR-PURCHASES.
056700     MOVE T-PROD-STOCK-FLAG(WS-PROD-SUB) TO PROD-STOCK-FLAG.
056800     WRITE PROD-REC.
056900     ADD 1 TO WS-PROD-SUB.
057000 3100-EXIT.
057100     EXIT.
057200*
057300 3200-REWRITE-ORD-STEP.
057400     MOVE T-ORD-DATE-TIME     (WS-ORD-SUB) TO ORD-DATE-TIME.
057500     MOVE T-ORD-PRODUCT-COUNT (WS-ORD-SUB) TO ORD-PRODUCT-COUNT.
057600     MOVE T-ORD-TOTAL-VALUE   (WS-ORD-SUB) TO ORD-TOTAL-VALUE.
057700     MOVE T-ORD-STATUS        (WS-ORD-SUB) TO ORD-STATUS.
057800     MOVE 1 TO WS-NAME-SUB.
057900 3210-NAME-STEP.
058000     IF WS-NAME-SUB > 10
058100         GO TO 3210-DONE
058200     END-IF.
058300     MOVE T-ORD-PRODUCT-NAMES (WS-ORD-SUB, WS-NAME-SUB)
058400                          TO ORD-PRODUCT-NAMES (WS-NAME-SUB).
058500     ADD 1 TO WS-NAME-SUB.
058600     GO TO 3210-NAME-STEP.
058700 3210-DONE.
058800     WRITE ORD-REC.
058900     ADD 1 TO WS-ORD-SUB.
059000 3200-EXIT.
059100     EXIT.
059200*
059300 8000-FIND-PRODUCT.
059400     MOVE 'NO' TO WS-FOUND-SW.
059500     MOVE 1 TO WS-PROD-SUB.
059600 8010-FIND-STEP.
059700     IF WS-PROD-SUB > WS-PROD-COUNT
059800         GO TO 8000-EXIT
059900     END-IF.
060000     IF T-PROD-NAME (WS-PROD-SUB) = WS-SEARCH-NAME
060100         MOVE 'YES' TO WS-FOUND-SW
060200         GO TO 8000-EXIT
060300     END-IF.
060400     ADD 1 TO WS-PROD-SUB.
060500     GO TO 8010-FIND-STEP.
060600 8000-EXIT.
060700     EXIT.
060800*
060900 8100-FIND-CART-LINE.
061000     MOVE 'NO' TO WS-CART-FOUND-SW.
061100     MOVE 1 TO WS-CART-SUB.
061200 8110-FIND-CART-STEP.
061300     IF WS-CART-SUB > WS-CART-COUNT
061400         GO TO 8100-EXIT
061500     END-IF.
061600     IF CART-PROD-NAME (WS-CART-SUB) = TRAN-PROD-NAME
061700         MOVE 'YES' TO WS-CART-FOUND-SW
061800         GO TO 8100-EXIT
061900     END-IF.
062000     ADD 1 TO WS-CART-SUB.
062100     GO TO 8110-FIND-CART-STEP.
062200 8100-EXIT.
062300     EXIT.
062400*
062500 8200-REMOVE-CART-LINE.
062600     MOVE WS-CART-SUB TO WS-SHIFT-SUB.
062700 8210-SHIFT-STEP.
062800     IF WS-SHIFT-SUB >= WS-CART-COUNT
062900         GO TO 8210-DONE
063000     END-IF.
063100     COMPUTE WS-NEXT-SUB = WS-SHIFT-SUB + 1.
063200     MOVE CART-PROD-NAME (WS-NEXT-SUB)
063300                             TO CART-PROD-NAME (WS-SHIFT-SUB).
063400     MOVE CART-QTY (WS-NEXT-SUB) TO CART-QTY (WS-SHIFT-SUB).
063500     ADD 1 TO WS-SHIFT-SUB.
063600     GO TO 8210-SHIFT-STEP.
063700 8210-DONE.
063800     SUBTRACT 1 FROM WS-CART-COUNT.
063900 8200-EXIT.
064000     EXIT.
064100*
064200 8300-FIND-ORDER.
064300     MOVE 'NO' TO WS-ORD-FOUND-SW.
064400     MOVE 1 TO WS-ORD-SUB.
064500 8310-FIND-ORDER-STEP.
064600     IF WS-ORD-SUB > WS-ORD-COUNT
064700         GO TO 8300-EXIT
064800     END-IF.
064900     IF T-ORD-DATE-TIME (WS-ORD-SUB) = TRAN-ORDER-KEY
065000         MOVE 'YES' TO WS-ORD-FOUND-SW
065100         GO TO 8300-EXIT
065200     END-IF.
065300     ADD 1 TO WS-ORD-SUB.
065400     GO TO 8310-FIND-ORDER-STEP.
065500 8300-EXIT.
065600     EXIT.
065700*
065800 9000-READ-PROD.
065900     READ PROD-MASTER
066000         AT END
066100             MOVE 'YES' TO PROD-EOF-SW.
066200*
066300 9050-BUILD-PROD-TABLE.
066400     ADD 1 TO WS-PROD-COUNT.
066500     MOVE PROD-NAME         TO T-PROD-NAME       (WS-PROD-COUNT).
066600     MOVE PROD-DESC         TO T-PROD-DESC       (WS-PROD-COUNT).
066700     MOVE PROD-PRICE        TO T-PROD-PRICE      (WS-PROD-COUNT).
066800     MOVE PROD-QTY-AVAIL    TO T-PROD-QTY-AVAIL  (WS-PROD-COUNT).
066900     MOVE PROD-DATE-ADDED   TO T-PROD-DATE-ADDED (WS-PROD-COUNT).
067000     MOVE PROD-DATE-EXPIRY  TO T-PROD-DATE-EXPIRY(WS-PROD-COUNT).
067100     MOVE PROD-RATING       TO T-PROD-RATING     (WS-PROD-COUNT).
067200     MOVE PROD-NR-RATINGS   TO T-PROD-NR-RATINGS (WS-PROD-COUNT).
067300     MOVE PROD-NR-PURCHASES TO T-PROD-NR-PURCHASES(WS-PROD-COUNT).
067400     MOVE PROD-STOCK-FLAG   TO T-PROD-STOCK-FLAG (WS-PROD-COUNT).
067500     PERFORM 9000-READ-PROD.
067600*
067700 9060-READ-ORD.
067800     READ ORD-MASTER
067900         AT END
068000             MOVE 'YES' TO ORD-EOF-SW.
068100*
068200 9070-BUILD-ORD-TABLE.
068300     ADD 1 TO WS-ORD-COUNT.
068400     MOVE ORD-DATE-TIME     TO T-ORD-DATE-TIME     (WS-ORD-COUNT).
068500     MOVE ORD-TOTAL-VALUE   TO T-ORD-TOTAL-VALUE   (WS-ORD-COUNT).
068600     MOVE ORD-STATUS        TO T-ORD-STATUS        (WS-ORD-COUNT).
068700     MOVE SPACES TO T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 1)
068800                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 2)
068900                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 3)
069000                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 4)
069100                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 5)
069200                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 6)
069300                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 7)
069400                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 8)
069500                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 9)
069600                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 10).
069700     MOVE ZERO TO WS-ORD-OUT-SUB.
069800     MOVE 1 TO WS-NAME-SUB.
069900 9071-NAME-STEP.
070000     IF WS-NAME-SUB > 10 OR WS-NAME-SUB > ORD-PRODUCT-COUNT
070100         GO TO 9070-DONE
070200     END-IF.
070300*    LOOK EACH NAME UP AGAINST THE PRODUCT TABLE AS THE ORDER
070400*    FILE LOADS -- A NAME THAT NO LONGER MATCHES THE MASTER
070500*    (PRODUCT RENAMED OR DROPPED SINCE THE ORDER WAS TAKEN) IS
070600*    LEFT OUT OF THE TABLE ENTRY RATHER THAN CARRIED FORWARD.
070700     MOVE ORD-PRODUCT-NAMES (WS-NAME-SUB) TO WS-SEARCH-NAME.
070800     PERFORM 8000-FIND-PRODUCT.
070900     IF WS-FOUND-SW = 'YES'
071000         ADD 1 TO WS-ORD-OUT-SUB
071100         MOVE WS-SEARCH-NAME
071200              TO T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, WS-ORD-OUT-SUB)
071300     END-IF.
071400     ADD 1 TO WS-NAME-SUB.
071500     GO TO 9071-NAME-STEP.
071600 9070-DONE.
071700     MOVE WS-ORD-OUT-SUB TO T-ORD-PRODUCT-COUNT (WS-ORD-COUNT).
071800     PERFORM 9060-READ-ORD.
071900*
072000 9200-READ-TRAN.
072100     READ TRAN-FILE
072200         AT END
072300             MOVE 'YES' TO TRAN-EOF-SW.
072400*
072500 9100-ERR-HEADING.
072600     ADD 1 TO WS-ERR-PCTR.
072700     MOVE WS-ERR-PCTR TO O-PCTR.
072800     WRITE PRTLINE-ERR
072900         FROM COMPANY-TITLE-LINE
073000             AFTER ADVANCING PAGE.
073100     WRITE PRTLINE-ERR
073200         FROM HEADING-LINE
073300             AFTER ADVANCING 1 LINE.
073400     WRITE PRTLINE-ERR
073500         FROM ERROR-COLUMN-LINE
073600             AFTER ADVANCING 2 LINES.
