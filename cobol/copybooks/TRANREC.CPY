000100****************************************************************
000200* TRANREC.CPY
000300* LINDQUIST DATA PROCESSING -- PASTRY SHOP SYSTEM
000400* TRANSACTION RECORD  (TRANFILE)
000500*
000600* TRANFILE IS THE BATCH REPLACEMENT FOR THE COUNTER SCREEN.
000700* ONE RECORD PER ACTION THE COUNTER STAFF WOULD HAVE TAKEN.
000800* TRAN-TYPE SAYS WHICH ACTION AND WHICH OF THE FIELDS BELOW ARE
000900* MEANINGFUL FOR THAT RECORD -- THE UNUSED ONES ARE LEFT BLANK
001000* (OR ZERO) BY WHATEVER BUILDS THE FILE.  PRODMNT, CARTPROC AND
001100* RATEUPD EACH READ THE WHOLE FILE AND SKIP THE RECORD TYPES
001200* THAT ARE NOT THEIRS, JUST FLAGGING THEIR OWN COUNTERS AND
001300* GOING ON.  PRICE, QUANTITY AND STAR VALUE ARE CARRIED AS
001400* NUMERIC PICTURES SO A BAD PUNCH SHOWS UP DIRECTLY AS A
001500* NOT-NUMERIC CLASS TEST ON THE FIELD ITSELF -- NO SEPARATE
001600* TEXT-TO-NUMBER CONVERSION STEP NEEDED.
001700****************************************************************
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*   02/17/84  AL  TKT-1104  ORIGINAL COPYBOOK -- ADD-PRODUCT AND
002100*                           UPDATE-PRODUCT ONLY.
002200*   06/14/90  AL  TKT-1141  ADDED CART-ADD, CHECKOUT AND RATE
002300*                           RECORD TYPES FOR THE COUNTER REWRITE.
002400*   11/18/99  AL  TKT-1189  ADDED SET-STATUS AND THE ORDER-KEY /
002500*                           NEW-STATUS FIELDS THAT GO WITH IT.
002600*   08/14/07  SK  TKT-1362  ADDED CART-UPDATE -- COUNTER WANTED
002700*                           TO SET A CART LINE TO AN EXACT
002800*                           QUANTITY (OR REMOVE IT) WITHOUT
002900*                           TOUCHING STOCK, SEPARATE FROM THE
003000*                           STOCK-CHECKED CART-ADD.
003100*----------------------------------------------------------------
003200*
003300* TRAN-TYPE           -- ONE OF THE SEVEN VALUES BELOW.
003400* TRAN-PROD-NAME      -- PRODUCT NAME.  USED BY EVERY TYPE
003500*                        EXCEPT CHECKOUT AND SET-STATUS.
003600* TRAN-PROD-DESC      -- ADD-PRODUCT / UPDATE-PRODUCT ONLY.
003700* TRAN-PROD-PRICE     -- ADD-PRODUCT / UPDATE-PRODUCT ONLY.
003800*                        NOT-NUMERIC MEANS A BAD PUNCH -- SEE
003900*                        PRODMNT 2100-VALIDATE-ADD.
004000* TRAN-PROD-QTY       -- ADD-PRODUCT / UPDATE-PRODUCT ONLY.
004100* TRAN-PROD-DATE-EXP  -- ADD-PRODUCT / UPDATE-PRODUCT ONLY.
004200* TRAN-CART-QTY       -- CART-ADD (QUANTITY TO ADD, STOCK
004300*                        CHECKED) OR CART-UPDATE (NEW ABSOLUTE
004400*                        QUANTITY -- ZERO OR LESS REMOVES THE
004500*                        LINE, STOCK NOT TOUCHED).
004600* TRAN-STAR-VALUE     -- RATE ONLY.  1 THRU 5.
004700* TRAN-ORDER-KEY      -- SET-STATUS ONLY -- MATCHES
004800*                        ORD-DATE-TIME ON THE ORDER TABLE.
004900* TRAN-NEW-STATUS     -- SET-STATUS ONLY.
005000*----------------------------------------------------------------
005100 01  TRAN-REC.
005200     05  TRAN-TYPE                   PIC X(14).
005300         88  TRAN-ADD-PRODUCT             VALUE 'ADD-PRODUCT   '.
005400         88  TRAN-UPDATE-PRODUCT          VALUE 'UPDATE-PRODUCT'.
005500         88  TRAN-CART-ADD                VALUE 'CART-ADD      '.
005600         88  TRAN-CART-UPDATE             VALUE 'CART-UPDATE   '.
005700         88  TRAN-CHECKOUT                VALUE 'CHECKOUT      '.
005800         88  TRAN-RATE                    VALUE 'RATE          '.
005900         88  TRAN-SET-STATUS              VALUE 'SET-STATUS    '.
006000     05  TRAN-PROD-NAME               PIC X(30).
006100     05  TRAN-PROD-DESC               PIC X(60).
006200     05  TRAN-PROD-PRICE              PIC S9(5)V99.
006300     05  TRAN-PROD-QTY                PIC S9(5).
006400     05  TRAN-PROD-DATE-EXP           PIC X(10).
006500     05  TRAN-CART-QTY                PIC S9(5).
006600     05  TRAN-STAR-VALUE              PIC 9(1).
006700     05  TRAN-ORDER-KEY               PIC X(19).
006800     05  TRAN-NEW-STATUS              PIC X(12).
006900     05  FILLER                       PIC X(13).
007000*----------------------------------------------------------------
007100* END OF TRANREC.CPY
007200*----------------------------------------------------------------
