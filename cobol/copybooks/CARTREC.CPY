000100****************************************************************
000200* CARTREC.CPY
000300* LINDQUIST DATA PROCESSING -- PASTRY SHOP SYSTEM
000400* CART LINE ITEM -- WORKING-STORAGE TABLE ENTRY, NOT A FILE
000500* RECORD.  THE CART LIVES ONLY FOR THE LENGTH OF THE CARTPROC
000600* RUN -- IT IS BUILT UP FROM CART-ADD TRANSACTIONS, CONSUMED BY
000700* A CHECKOUT TRANSACTION, AND CLEARED.  NOTHING IN THIS COPYBOOK
000800* IS EVER WRITTEN TO A FILE.
000900****************************************************************
001000*----------------------------------------------------------------
001100* CHANGE LOG
001200*   02/10/83  AL  TKT-1103  ORIGINAL COPYBOOK.
001300*----------------------------------------------------------------
001400*
001500* CART-PROD-NAME  -- PRODUCT IN THE CART.  MATCHED AGAINST
001600*                    PROD-TABLE BY NAME.
001700* CART-QTY        -- QUANTITY REQUESTED.  STOCK IS DECREMENTED
001800*                    IN PROD-TABLE WHEN THE LINE IS ADDED, NOT
001900*                    WHEN IT IS UPDATED (SEE CARTPROC
002000*                    2210-CART-UPDATE).
002100*----------------------------------------------------------------
002200 01  CART-LINE.
002300     05  CART-PROD-NAME              PIC X(30).
002400     05  CART-QTY                    PIC S9(5).
002500     05  FILLER                      PIC X(5).
002600*----------------------------------------------------------------
002700* END OF CARTREC.CPY
002800*----------------------------------------------------------------
