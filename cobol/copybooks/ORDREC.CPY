000100****************************************************************
000200* ORDREC.CPY
000300* LINDQUIST DATA PROCESSING -- PASTRY SHOP SYSTEM
000400* ORDER RECORD  (ORDFILE)
000500*
000600* ONE RECORD PER ORDER.  ORDERS ARE NOT KEYED -- CARTPROC
000700* APPENDS NEW ONES AT THE BOTTOM OF THE TABLE AND SET-STATUS
000800* TRANSACTIONS FIND THE ORDER BY MATCHING ORD-DATE-TIME, WHICH
000900* IS UNIQUE TO THE SECOND.
001000****************************************************************
001100*----------------------------------------------------------------
001200* CHANGE LOG
001300*   02/10/83  AL  TKT-1103  ORIGINAL COPYBOOK.
001400*   06/14/90  AL  TKT-1140  WIDENED ORD-STATUS FROM X(6) TO
001500*                           X(12) -- 'FINALIZATA' DID NOT FIT.
001600*   11/18/99  AL  TKT-1188  ADDED ORD-PRODUCT-COUNT SO RPTGEN
001700*                           DOES NOT HAVE TO COUNT NON-SPACE
001800*                           ENTRIES IN ORD-PRODUCT-NAMES ITSELF.
001900*   03/09/01  DW  TKT-1240  RAISED THE PRODUCT-NAME TABLE FROM
002000*                           6 TO 10 ENTRIES -- LARGE ORDERS WERE
002100*                           GETTING TRUNCATED AT CHECKOUT.
002200*----------------------------------------------------------------
002300*
002400* ORD-DATE-TIME      -- ORDER TIMESTAMP, "YYYY-MM-DD HH:MM:SS",
002500*                       STAMPED AT CHECKOUT AND NEVER CHANGED.
002600* ORD-PRODUCT-COUNT  -- NUMBER OF ENTRIES USED IN
002700*                       ORD-PRODUCT-NAMES (1 THRU 10).
002800* ORD-TOTAL-VALUE    -- ORDER TOTAL IN LEI, 2 DECIMALS.
002900* ORD-PRODUCT-NAMES  -- UP TO 10 PRODUCT NAMES IN THE ORDER.
003000*                       UNUSED ENTRIES ARE LEFT AS SPACES.
003100* ORD-STATUS         -- ONE OF IN_PROCESARE, EXPEDIATA,
003200*                       FINALIZATA.
003300*----------------------------------------------------------------
003400 01  ORD-REC.
003500     05  ORD-DATE-TIME               PIC X(19).
003600     05  ORD-PRODUCT-COUNT           PIC S9(3).
003700     05  ORD-TOTAL-VALUE             PIC S9(7)V99.
003800     05  ORD-PRODUCT-NAMES           OCCURS 10 TIMES
003900                                     PIC X(30).
004000     05  ORD-STATUS                  PIC X(12).
004100         88  ORD-IN-PROCESARE            VALUE 'IN_PROCESARE'.
004200         88  ORD-EXPEDIATA               VALUE 'EXPEDIATA'.
004300         88  ORD-FINALIZATA              VALUE 'FINALIZATA'.
004400     05  FILLER                      PIC X(10).
004500*----------------------------------------------------------------
004600* END OF ORDREC.CPY
004700*----------------------------------------------------------------
