000100****************************************************************
000200* PRODREC.CPY
000300* LINDQUIST DATA PROCESSING -- PASTRY SHOP SYSTEM
000400* PRODUCT MASTER RECORD  (PRODFILE)
000500*
000600* ONE RECORD PER PRODUCT.  PROD-NAME IS THE KEY BY SHOP
000700* CONVENTION -- THE FILE ITSELF IS PLAIN LINE SEQUENTIAL WITH
000800* NO INDEX, SO EVERY PROGRAM THAT USES THIS COPYBOOK BUILDS ITS
000900* OWN IN-MEMORY TABLE (PROD-TABLE) AND SEARCHES IT BY NAME.
001000****************************************************************
001100*----------------------------------------------------------------
001200* CHANGE LOG
001300*   02/03/84  AL  TKT-1102  ORIGINAL COPYBOOK -- PULLED FIELDS
001400*                           OUT OF PRODMNT SO CARTPROC AND
001500*                           RPTGEN COULD SHARE ONE LAYOUT
001600*                           INSTEAD OF THREE COPIES OF THE SAME
001700*                           01-LEVEL.
001800*   06/14/90  AL  TKT-1140  ADDED PROD-RATING AND
001900*                           PROD-NR-RATINGS FOR THE STAR-RATING
002000*                           FEATURE THE COUNTER ASKED FOR.
002100*   09/30/99  AL  TKT-1160  Y2K REVIEW -- DATE FIELDS ARE ALREADY
002200*                           4-DIGIT YEAR (X(10) "YYYY-MM-DD")
002300*                           SO NO CENTURY WINDOW LOGIC IS NEEDED
002400*                           HERE.  SEE RPTGEN FOR THE COMPARE.
002500*   11/18/99  AL  TKT-1188  ADDED PROD-NR-PURCHASES FOR THE
002600*                           NEW CHECKOUT COUNTER REQUIREMENT.
002700*   03/09/01  DW  TKT-1240  ADDED PROD-DA-YYYY/MM/DD AND
002800*                           PROD-DE-YYYY/MM/DD SUB-FIELDS SO
002900*                           RPTGEN CAN COMPARE DATES WITHOUT
003000*                           A SEPARATE PARSE ROUTINE.
003100*   07/22/03  DW  TKT-1301  ADDED PROD-STOCK-FLAG -- SET BY
003200*                           PRODMNT AND CARTPROC WHENEVER
003300*                           PROD-QTY-AVAIL CHANGES SO RPTGEN
003400*                           DOES NOT HAVE TO RE-TEST THE COUNT.
003500*   05/02/07  SK  TKT-1355  WIDENED THE TRAILING FILLER SO WE
003600*                           HAVE ROOM FOR ONE MORE FIELD WITHOUT
003700*                           RE-BLOCKING THE FILE AGAIN.
003800*----------------------------------------------------------------
003900*
004000* PROD-NAME       -- PRODUCT NAME.  UNIQUE BY SHOP CONVENTION.
004100*                    BLANK NAME NEVER WRITTEN BACK BY PRODMNT.
004200* PROD-DESC       -- FREE-TEXT DESCRIPTION, SHOWN ON THE COUNTER
004300*                    SCREEN (NOT A BATCH CONCERN).
004400* PROD-PRICE      -- UNIT PRICE IN LEI, 2 DECIMALS.
004500* PROD-QTY-AVAIL  -- QUANTITY ON HAND.  DECREMENTED BY CARTPROC
004600*                    WHEN AN ITEM IS ADDED TO A CART.
004700* PROD-DATE-ADDED -- DATE THE PRODUCT WAS FIRST ADDED, "YYYY-MM-DD".
004800*                    MAY BE BLANK ON OLDER RECORDS -- RPTGEN
004900*                    REPORT 3 PRINTS "INVALID DATE" FOR THOSE.
005000* PROD-DATE-EXPIRY-- EXPIRY DATE, SAME FORMAT AND SAME BLANK RULE.
005100* PROD-RATING     -- RUNNING AVERAGE STAR RATING, 0.00-5.00.
005200* PROD-NR-RATINGS -- COUNT OF RATINGS RECEIVED, USED AS THE
005300*                    DIVISOR WHEN THE NEXT RATING COMES IN.
005400* PROD-NR-PURCHASES -- COUNT OF CHECKOUTS THAT INCLUDED THIS
005500*                    PRODUCT (NOT UNITS SOLD -- SEE CARTPROC
005600*                    2330-BUMP-PURCHASE-COUNTS).
005700* PROD-STOCK-FLAG -- 'Y' WHEN PROD-QTY-AVAIL > ZERO, ELSE 'N'.
005800*                    MAINTAINED BY WHOEVER LAST TOUCHED THE QTY.
005900*----------------------------------------------------------------
006000 01  PROD-REC.
006100     05  PROD-NAME                  PIC X(30).
006200     05  PROD-DESC                  PIC X(60).
006300     05  PROD-PRICE                 PIC S9(5)V99.
006400     05  PROD-QTY-AVAIL             PIC S9(5).
006500     05  PROD-DATE-ADDED.
006600         10  PROD-DA-YYYY           PIC X(4).
006700         10  FILLER                 PIC X       VALUE '-'.
006800         10  PROD-DA-MM             PIC X(2).
006900         10  FILLER                 PIC X       VALUE '-'.
007000         10  PROD-DA-DD             PIC X(2).
007100     05  PROD-DATE-EXPIRY.
007200         10  PROD-DE-YYYY           PIC X(4).
007300         10  FILLER                 PIC X       VALUE '-'.
007400         10  PROD-DE-MM             PIC X(2).
007500         10  FILLER                 PIC X       VALUE '-'.
007600         10  PROD-DE-DD             PIC X(2).
007700     05  PROD-RATING                PIC S9(1)V99.
007800     05  PROD-NR-RATINGS            PIC S9(5).
007900     05  PROD-NR-PURCHASES          PIC S9(5).
008000     05  PROD-STOCK-FLAG            PIC X.
008100         88  PROD-IN-STOCK              VALUE 'Y'.
008200         88  PROD-OUT-OF-STOCK          VALUE 'N'.
008300     05  FILLER                     PIC X(15).
008400*----------------------------------------------------------------
008500* END OF PRODREC.CPY
008600*----------------------------------------------------------------
