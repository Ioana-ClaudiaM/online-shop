000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              RPTGEN.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            LINDQUIST DATA PROCESSING.
000500 DATE-WRITTEN.            11/18/94.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL.
000800*
000900****************************************************************
001000* END-OF-DAY REPORT GENERATOR.  RUNS AFTER PRODMNT, CARTPROC AND
001100* RATEUPD HAVE ALL FINISHED FOR THE DAY AND PRODFILE/ORDFILE ARE
001200* CURRENT.  NINE REPORTS COME OUT OF THIS ONE RUN, EACH ITS OWN
001300* FILE, EACH JUST A TITLE LINE, A ROW OF EQUAL SIGNS, AND THEN
001400* THE DETAIL -- NO PAGE HEADINGS, THESE GO TO THE REPORTS FOLDER
001500* AND NOT TO THE LINE PRINTER.  PRODUCT AND ORDER LOOKUP IS THE
001600* SAME HARD-CODED TABLE SEARCH USED ALL OVER THIS SHOP; REPORT
001700* 9'S 31-BY-24 DAY/HOUR GRID IS THE SAME KIND OF FIXED 2-D
001800* TABLE, JUST WITH COUNTS OF ORDERS INSTEAD OF DOLLARS IN THE
001900* CELLS.
002000****************************************************************
002100*----------------------------------------------------------------
002200* CHANGE LOG
002300*   11/18/94  AL  TKT-1190  ORIGINAL PROGRAM -- REPORTS 1
002400*                           THROUGH 5 (SALES, STOCK, RECENT,
002500*                           EXPIRY, GENERAL STOCK).
002600*   03/09/01  DW  TKT-1241  ADDED REPORT 6 (DAILY SALES TREND).
002700*                           DATE ARITHMETIC USES A FLAT
002800*                           YEAR*372 + MONTH*31 + DAY COUNT, THE
002900*                           SAME SHORTCUT THE OLD COUNTER
003000*                           SPREADSHEET USED -- CLOSE ENOUGH FOR
003100*                           A 30-DAY WINDOW AND NO CALENDAR
003200*                           PACKAGE ON THIS MACHINE.
003300*   07/22/03  DW  TKT-1302  ADDED REPORT 7 (RATINGS MATRIX) AND
003400*                           REPORT 8 (COMPLETED ORDERS).
003500*   05/02/07  SK  TKT-1356  ADDED REPORT 9 (ORDER FREQUENCY BY
003600*                           DAY/HOUR) -- COUNTER MANAGER WANTED
003700*                           TO SEE PEAK HOURS FOR STAFFING.
003710*   11/03/09  SK  TKT-1381  REPORT 8 NOW PRINTS A DASH LINE
003720*                           BETWEEN COMPLETED ORDERS AND REPORT 9
003730*                           PRINTS ONE AFTER EACH DAY'S 24-HOUR
003740*                           LISTING -- COUNTER STAFF WERE LOSING
003750*                           TRACK OF WHERE ONE BLOCK ENDED AND THE
003760*                           NEXT STARTED.
003770*   02/11/13  TS  TKT-1409  (1) DATE ARITHMETIC IN REPORTS 3 AND 4
003772*                           REPLACED WITH A REAL CALENDAR-DAY
003774*                           COUNT (SEE 1100-CALC-ABS-DAY) -- THE
003776*                           OLD YEAR*372+MONTH*31+DAY SHORTCUT WAS
003778*                           MISSING ITEMS NEAR A SHORT MONTH'S
003780*                           END.  (2) ORDER-TABLE LOAD NOW LOOKS
003782*                           EACH PRODUCT NAME UP AGAINST THE
003784*                           PRODUCT MASTER AND LEAVES OUT ANY NAME
003786*                           THAT DOES NOT MATCH.  (3) PULLED
003788*                           WS-COMPLETED-CTR OUT TO ITS OWN
003790*                           77-LEVEL AND ADDED ONE MORE FOR THE
003792*                           ORDER-TABLE LOAD OUTPUT SUBSCRIPT.
003800*----------------------------------------------------------------
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PROD-MASTER    ASSIGN TO PRODFILE
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT ORD-MASTER     ASSIGN TO ORDFILE
004900            ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT RPT1           ASSIGN TO RPT1FILE
005100            ORGANIZATION IS RECORD SEQUENTIAL.
005200     SELECT RPT2           ASSIGN TO RPT2FILE
005300            ORGANIZATION IS RECORD SEQUENTIAL.
005400     SELECT RPT3           ASSIGN TO RPT3FILE
005500            ORGANIZATION IS RECORD SEQUENTIAL.
005600     SELECT RPT4           ASSIGN TO RPT4FILE
005700            ORGANIZATION IS RECORD SEQUENTIAL.
005800     SELECT RPT5           ASSIGN TO RPT5FILE
005900            ORGANIZATION IS RECORD SEQUENTIAL.
006000     SELECT RPT6           ASSIGN TO RPT6FILE
006100            ORGANIZATION IS RECORD SEQUENTIAL.
006200     SELECT RPT7           ASSIGN TO RPT7FILE
006300            ORGANIZATION IS RECORD SEQUENTIAL.
006400     SELECT RPT8           ASSIGN TO RPT8FILE
006500            ORGANIZATION IS RECORD SEQUENTIAL.
006600     SELECT RPT9           ASSIGN TO RPT9FILE
006700            ORGANIZATION IS RECORD SEQUENTIAL.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  PROD-MASTER
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 151 CHARACTERS
007500     DATA RECORD IS PROD-REC.
007600     COPY PRODREC.
007700*
007800 FD  ORD-MASTER
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 353 CHARACTERS
008100     DATA RECORD IS ORD-REC.
008200     COPY ORDREC.
008300*
008400 FD  RPT1  LABEL RECORD IS OMITTED  RECORD CONTAINS 132 CHARACTERS
008500     DATA RECORD IS PRTLINE-1.
008600 01  PRTLINE-1                     PIC X(132).
008700 FD  RPT2  LABEL RECORD IS OMITTED  RECORD CONTAINS 132 CHARACTERS
008800     DATA RECORD IS PRTLINE-2.
008900 01  PRTLINE-2                     PIC X(132).
009000 FD  RPT3  LABEL RECORD IS OMITTED  RECORD CONTAINS 132 CHARACTERS
009100     DATA RECORD IS PRTLINE-3.
009200 01  PRTLINE-3                     PIC X(132).
009300 FD  RPT4  LABEL RECORD IS OMITTED  RECORD CONTAINS 132 CHARACTERS
009400     DATA RECORD IS PRTLINE-4.
009500 01  PRTLINE-4                     PIC X(132).
009600 FD  RPT5  LABEL RECORD IS OMITTED  RECORD CONTAINS 132 CHARACTERS
009700     DATA RECORD IS PRTLINE-5.
009800 01  PRTLINE-5                     PIC X(132).
009900 FD  RPT6  LABEL RECORD IS OMITTED  RECORD CONTAINS 132 CHARACTERS
010000     DATA RECORD IS PRTLINE-6.
010100 01  PRTLINE-6                     PIC X(132).
010200 FD  RPT7  LABEL RECORD IS OMITTED  RECORD CONTAINS 132 CHARACTERS
010300     DATA RECORD IS PRTLINE-7.
010400 01  PRTLINE-7                     PIC X(132).
010500 FD  RPT8  LABEL RECORD IS OMITTED  RECORD CONTAINS 132 CHARACTERS
010600     DATA RECORD IS PRTLINE-8.
010700 01  PRTLINE-8                     PIC X(132).
010800 FD  RPT9  LABEL RECORD IS OMITTED  RECORD CONTAINS 132 CHARACTERS
010900     DATA RECORD IS PRTLINE-9.
011000 01  PRTLINE-9                     PIC X(132).
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400* STAND-ALONE COUNTERS -- KEPT AS 77-LEVELS, NOT FOLDED INTO
011500* WORK-AREA, SINCE THESE ARE THE RUN'S BOTTOM-LINE FIGURES AND
011600* THE ORDER-TABLE-LOAD OUTPUT SUBSCRIPT, TRACKED SEPARATELY
011700* FROM THE INPUT SUBSCRIPT WHEN AN ORDER'S PRODUCT NAME DOES
011800* NOT MATCH THE MASTER AND GETS LEFT OUT OF THE TABLE ENTRY.
011900 77  WS-COMPLETED-CTR          PIC S9(5)  COMP  VALUE ZERO.
012000 77  WS-ORD-OUT-SUB            PIC S9(5)  COMP  VALUE ZERO.
012100*
012200 01  WORK-AREA.
012300     05  WS-PROD-COUNT             PIC S9(5)  COMP  VALUE ZERO.
012400     05  WS-PROD-SUB               PIC S9(5)  COMP  VALUE ZERO.
012500     05  WS-ORD-COUNT              PIC S9(5)  COMP  VALUE ZERO.
012600     05  WS-ORD-SUB                PIC S9(5)  COMP  VALUE ZERO.
012700     05  WS-NAME-SUB               PIC S9(5)  COMP  VALUE ZERO.
012800     05  WS-DATE-SUB               PIC S9(5)  COMP  VALUE ZERO.
012900     05  WS-DATE-COUNT             PIC S9(5)  COMP  VALUE ZERO.
013000     05  WS-DOM-SUB                PIC S9(3)  COMP  VALUE ZERO.
013100     05  WS-HOUR-SUB               PIC S9(3)  COMP  VALUE ZERO.
013200     05  WS-FOUND-SW               PIC XXX          VALUE SPACES.
013300     05  WS-DATE-FOUND-SW          PIC XXX          VALUE SPACES.
013400     05  PROD-EOF-SW               PIC XXX          VALUE 'NO'.
013500     05  ORD-EOF-SW                PIC XXX          VALUE 'NO'.
013600     05  WS-SEARCH-NAME            PIC X(30)        VALUE SPACES.
013700     05  WS-DATE-KEY               PIC X(10)        VALUE SPACES.
013800     05  WS-TOTAL-SALES            PIC S9(9)V99     VALUE ZERO.
013900     05  WS-STOCK-VALUE            PIC S9(9)V99     VALUE ZERO.
014000     05  WS-COMPLETED-TOTAL        PIC S9(9)V99     VALUE ZERO.
014100     05  WS-TODAY-INT              PIC S9(7)  COMP  VALUE ZERO.
014200     05  WS-RECENT-CUTOFF          PIC S9(7)  COMP  VALUE ZERO.
014300     05  WS-EXPIRY-CUTOFF          PIC S9(7)  COMP  VALUE ZERO.
014400     05  WS-PROD-DATE-INT          PIC S9(7)  COMP  VALUE ZERO.
014500*
014600 01  PROD-TABLE.
014700     05  PROD-ENTRY OCCURS 500 TIMES.
014800         10  T-PROD-NAME           PIC X(30).
014900         10  T-PROD-PRICE          PIC S9(5)V99.
015000         10  T-PROD-QTY-AVAIL      PIC S9(5).
015100         10  T-PROD-DATE-ADDED     PIC X(10).
015200         10  T-PROD-DA-PARTS REDEFINES T-PROD-DATE-ADDED.
015300             15  T-DA-YYYY         PIC 9(4).
015400             15  FILLER            PIC X.
015500             15  T-DA-MM           PIC 99.
015600             15  FILLER            PIC X.
015700             15  T-DA-DD           PIC 99.
015800         10  T-PROD-DATE-EXPIRY    PIC X(10).
015900         10  T-PROD-DE-PARTS REDEFINES T-PROD-DATE-EXPIRY.
016000             15  T-DE-YYYY         PIC 9(4).
016100             15  FILLER            PIC X.
016200             15  T-DE-MM           PIC 99.
016300             15  FILLER            PIC X.
016400             15  T-DE-DD           PIC 99.
016500         10  T-PROD-RATING         PIC S9(1)V99.
016600         10  T-PROD-NR-RATINGS     PIC S9(5).
016700         10  FILLER                PIC X(5).
016800*
016900 01  ORDER-TABLE.
017000     05  ORD-ENTRY OCCURS 2000 TIMES.
017100         10  T-ORD-DATE-TIME       PIC X(19).
017200         10  T-ORD-PRODUCT-COUNT   PIC S9(3).
017300         10  T-ORD-TOTAL-VALUE     PIC S9(7)V99.
017400         10  T-ORD-PRODUCT-NAMES   OCCURS 10 TIMES
017500                                   PIC X(30).
017600         10  T-ORD-STATUS          PIC X(12).
017700         10  FILLER                PIC X(5).
017800*
017900 01  DATE-TOTAL-TABLE.
018000     05  DT-ENTRY OCCURS 400 TIMES.
018100         10  DT-DATE               PIC X(10).
018200         10  DT-TOTAL              PIC S9(9)V99.
018300         10  FILLER                PIC X(5).
018400*
018500 01  FREQ-TABLE.
018600     05  FREQ-DAY OCCURS 31 TIMES.
018700         10  FREQ-HOUR OCCURS 24 TIMES PIC S9(3) COMP.
018800         10  FILLER                PIC X(5).
018900*
019000 01  WS-SYS-DATE.
019100     05  WS-SYS-YY                 PIC 9(2).
019200     05  WS-SYS-MM                 PIC 9(2).
019300     05  WS-SYS-DD                 PIC 9(2).
019400 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE
019500                                   PIC 9(6).
019600*
019700 01  WS-TT-CCYY-HOLD.
019800     05  WS-TT-CENTURY             PIC 9(2).
019900     05  WS-TT-YY                  PIC 9(2).
020000 01  WS-TT-CCYY-NUM REDEFINES WS-TT-CCYY-HOLD
020100                                   PIC 9(4).
020200*
020300* DAYS-BEFORE-MONTH TABLE FOR THE CALENDAR-DAY ROUTINE BELOW --
020400* LOADED AS FILLER VALUES AND READ BACK THROUGH A REDEFINES,
020500* SAME AS EVERY OTHER HARD-CODED TABLE IN THIS SHOP.
020600 01  CUM-DAYS-VALUES.
020700     05  FILLER                    PIC 9(3)  VALUE 000.
020800     05  FILLER                    PIC 9(3)  VALUE 031.
020900     05  FILLER                    PIC 9(3)  VALUE 059.
021000     05  FILLER                    PIC 9(3)  VALUE 090.
021100     05  FILLER                    PIC 9(3)  VALUE 120.
021200     05  FILLER                    PIC 9(3)  VALUE 151.
021300     05  FILLER                    PIC 9(3)  VALUE 181.
021400     05  FILLER                    PIC 9(3)  VALUE 212.
021500     05  FILLER                    PIC 9(3)  VALUE 243.
021600     05  FILLER                    PIC 9(3)  VALUE 273.
021700     05  FILLER                    PIC 9(3)  VALUE 304.
021800     05  FILLER                    PIC 9(3)  VALUE 334.
021900 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-VALUES.
022000     05  CUM-DAYS OCCURS 12 TIMES PIC 9(3).
022100*
022200* WORK FIELDS FOR 1100-CALC-ABS-DAY -- TURNS A CALENDAR DATE
022300* INTO A DAY COUNT THAT RUNS TRUE ACROSS MONTH AND YEAR ENDS
022400* (LEAP YEARS INCLUDED), SO THE 30-DAY REPORT WINDOWS COME OUT
022500* RIGHT NO MATTER HOW SHORT THE MONTHS IN BETWEEN ARE.
022600 01  WS-CALDAY-WORK.
022700     05  WS-CDY-YYYY               PIC 9(4).
022800     05  WS-CDY-MM                 PIC 99.
022900     05  WS-CDY-DD                 PIC 99.
023000     05  WS-CDY-YM1                PIC S9(5)  COMP.
023100     05  WS-CDY-DIV4               PIC S9(5)  COMP.
023200     05  WS-CDY-DIV100             PIC S9(5)  COMP.
023300     05  WS-CDY-DIV400             PIC S9(5)  COMP.
023400     05  WS-CDY-DAYS-BEFORE        PIC S9(7)  COMP.
023500     05  WS-CDY-DOY                PIC S9(5)  COMP.
023600     05  WS-CDY-LEAP-SW            PIC XXX.
023700     05  WS-CDY-YEAR-DIV4          PIC S9(5)  COMP.
023800     05  WS-CDY-YEAR-REM4          PIC S9(5)  COMP.
023900     05  WS-CDY-YEAR-DIV100        PIC S9(5)  COMP.
024000     05  WS-CDY-YEAR-REM100        PIC S9(5)  COMP.
024100     05  WS-CDY-YEAR-DIV400        PIC S9(5)  COMP.
024200     05  WS-CDY-YEAR-REM400        PIC S9(5)  COMP.
024300     05  WS-CDY-RESULT             PIC S9(7)  COMP.
024400*
024500 01  WS-ORD-DT-HOLD.
024600     05  WS-DT-CCYY                PIC X(4).
024700     05  FILLER                    PIC X.
024800     05  WS-DT-MM                  PIC X(2).
024900     05  FILLER                    PIC X.
025000     05  WS-DT-DD                  PIC X(2).
025100     05  FILLER                    PIC X.
025200     05  WS-DT-HH                  PIC X(2).
025300     05  FILLER                    PIC X.
025400     05  WS-DT-MIN                 PIC X(2).
025500     05  FILLER                    PIC X.
025600     05  WS-DT-SEC                 PIC X(2).
025700 01  WS-ORD-DT-NUM REDEFINES WS-ORD-DT-HOLD.
025800     05  FILLER                    PIC X(8).
025900     05  WS-DT-DD-NUM              PIC 99.
026000     05  FILLER                    PIC X.
026100     05  WS-DT-HH-NUM              PIC 99.
026200     05  FILLER                    PIC X(6).
026300*
026400 01  RPT-TITLE-LINE.
026500     05  WS-TITLE-TEXT             PIC X(60)        VALUE SPACES.
026600     05  FILLER                    PIC X(72)        VALUE SPACES.
026700*
026800 01  RPT-SEP-LINE.
026900     05  WS-SEP-DASHES             PIC X(60)        VALUE ALL '='.
027000     05  FILLER                    PIC X(72)        VALUE SPACES.
027100*
027200* DASH TRAILER SPEC CALLS FOR BETWEEN COMPLETED-ORDER BLOCKS ON
027300* REPORT 8 AND AFTER EACH DAY'S HOURS ON REPORT 9 -- NOT THE
027400* SAME LINE AS THE TITLE UNDERLINE ABOVE, SO IT GETS ITS OWN.
027500 01  RPT-DASH-LINE.
027600     05  WS-DASH-TEXT              PIC X(21)   VALUE
027700         '---------------------'.
027800     05  FILLER                    PIC X(111)  VALUE SPACES.
027900*
028000 01  RPT1-TOTAL-LINE.
028100     05  FILLER                    PIC X(20)   VALUE 'TOTAL ORDERS:'.
028200     05  O-ORDER-CTR               PIC ZZ,ZZ9.
028300     05  FILLER                    PIC X(15)   VALUE SPACES.
028400     05  FILLER                    PIC X(20)   VALUE 'TOTAL SALES VALUE:'.
028500     05  O-TOTAL-SALES             PIC Z,ZZZ,ZZ9.99.
028600     05  FILLER                    PIC X(59)   VALUE SPACES.
028700*
028800 01  RPT2-DETAIL.
028900     05  O-NAME                    PIC X(30).
029000     05  FILLER                    PIC X(10)   VALUE SPACES.
029100     05  O-QTY                     PIC ZZ,ZZ9.
029200     05  FILLER                    PIC X(86)   VALUE SPACES.
029300*
029400 01  RPT3-DETAIL.
029500     05  O-NAME                    PIC X(30).
029600     05  FILLER                    PIC X(10)   VALUE SPACES.
029700     05  O-DATE                    PIC X(10).
029800     05  FILLER                    PIC X(82)   VALUE SPACES.
029900*
030000 01  RPT5-TOTAL-LINE.
030100     05  FILLER                    PIC X(20)   VALUE 'TOTAL PRODUCTS:'.
030200     05  O-PROD-CTR                PIC ZZ,ZZ9.
030300     05  FILLER                    PIC X(15)   VALUE SPACES.
030400     05  FILLER                    PIC X(20)   VALUE 'TOTAL STOCK VALUE:'.
030500     05  O-STOCK-VALUE             PIC Z,ZZZ,ZZ9.99.
030600     05  FILLER                    PIC X(59)   VALUE SPACES.
030700*
030800 01  RPT6-DETAIL.
030900     05  O-DATE                    PIC X(10).
031000     05  FILLER                    PIC X(10)   VALUE SPACES.
031100     05  O-DAY-TOTAL               PIC Z,ZZZ,ZZ9.99.
031200     05  FILLER                    PIC X(100)  VALUE SPACES.
031300*
031400 01  RPT7-DETAIL.
031500     05  O-NAME                    PIC X(30).
031600     05  FILLER                    PIC X(10)   VALUE SPACES.
031700     05  O-RATING                  PIC 9.99.
031800     05  FILLER                    PIC X(10)   VALUE SPACES.
031900     05  O-NR-RATINGS              PIC ZZ,ZZ9.
032000     05  FILLER                    PIC X(72)   VALUE SPACES.
032100*
032200 01  RPT8-DETAIL.
032300     05  O-DATE-TIME               PIC X(19).
032400     05  FILLER                    PIC X(5)    VALUE SPACES.
032500     05  O-VALUE                   PIC Z,ZZZ,ZZ9.99.
032600     05  FILLER                    PIC X(96)   VALUE SPACES.
032700*
032800 01  RPT8-PROD-LINE.
032900     05  FILLER                    PIC X(4)    VALUE SPACES.
033000     05  O-PROD-NAME               PIC X(30).
033100     05  FILLER                    PIC X(98)   VALUE SPACES.
033200*
033300 01  RPT8-TOTAL-LINE.
033400     05  FILLER                    PIC X(16)   VALUE 'ORDERS DONE:'.
033500     05  O-COMPLETED-CTR           PIC ZZ,ZZ9.
033600     05  FILLER                    PIC X(15)   VALUE SPACES.
033700     05  FILLER                    PIC X(20)   VALUE 'TOTAL VALUE:'.
033800     05  O-COMPLETED-TOTAL         PIC Z,ZZZ,ZZ9.99.
033900     05  FILLER                    PIC X(63)   VALUE SPACES.
034000*
034100 01  RPT9-DAY-LINE.
034200     05  FILLER                    PIC X(4)    VALUE 'ZI: '.
034300     05  O-DOM                     PIC Z9.
034400     05  FILLER                    PIC X(126)  VALUE SPACES.
034500*
034600 01  RPT9-HOUR-LINE.
034700     05  FILLER                    PIC X(6)    VALUE '  ORA '.
034800     05  O-HOUR                    PIC Z9.
034900     05  FILLER                    PIC X(3)    VALUE ':00'.
035000     05  FILLER                    PIC X(3)    VALUE ' - '.
035100     05  O-HOUR-CTR                PIC ZZ9.
035200     05  FILLER                    PIC X(9)    VALUE ' COMENZI'.
035300     05  FILLER                    PIC X(106)  VALUE SPACES.
035400*
035500 PROCEDURE DIVISION.
035600*
035700 0000-RPTGEN.
035800     PERFORM 1000-INIT.
035900     PERFORM 2000-RPT1-TOTAL-SALES.
036000     PERFORM 2100-RPT2-IN-STOCK.
036100     PERFORM 2200-RPT3-RECENT-ADDED.
036200     PERFORM 2300-RPT4-NEAR-EXPIRY.
036300     PERFORM 2400-RPT5-GENERAL-STOCK.
036400     PERFORM 2500-RPT6-SALES-TREND.
036500     PERFORM 2600-RPT7-RATINGS.
036600     PERFORM 2700-RPT8-COMPLETED.
036700     PERFORM 2800-RPT9-FREQUENCY.
036800     PERFORM 3000-CLOSING.
036900     STOP RUN.
037000*
037100 1000-INIT.
037200     ACCEPT WS-SYS-DATE FROM DATE.
037300     IF WS-SYS-YY < 50
037400         MOVE 20 TO WS-TT-CENTURY
037500     ELSE
037600         MOVE 19 TO WS-TT-CENTURY
037700     END-IF.
037800     MOVE WS-SYS-YY TO WS-TT-YY.
037900     MOVE WS-TT-CCYY-NUM TO WS-CDY-YYYY.
038000     MOVE WS-SYS-MM      TO WS-CDY-MM.
038100     MOVE WS-SYS-DD      TO WS-CDY-DD.
038200     PERFORM 1100-CALC-ABS-DAY.
038300     MOVE WS-CDY-RESULT TO WS-TODAY-INT.
038400     COMPUTE WS-RECENT-CUTOFF = WS-TODAY-INT - 30.
038500     COMPUTE WS-EXPIRY-CUTOFF = WS-TODAY-INT + 30.
038600*
038700     OPEN INPUT PROD-MASTER.
038800     PERFORM 9000-READ-PROD.
038900     PERFORM 9050-BUILD-PROD-TABLE UNTIL PROD-EOF-SW = 'YES'.
039000     CLOSE PROD-MASTER.
039100*
039200     OPEN INPUT ORD-MASTER.
039300     PERFORM 9060-READ-ORD.
039400     PERFORM 9070-BUILD-ORD-TABLE UNTIL ORD-EOF-SW = 'YES'.
039500     CLOSE ORD-MASTER.
039600*
039700     MOVE SPACES TO DATE-TOTAL-TABLE.
039800     MOVE ZERO TO FREQ-TABLE.
039900*
040000     OPEN OUTPUT RPT1 RPT2 RPT3 RPT4 RPT5 RPT6 RPT7 RPT8 RPT9.
040100*
040200 1100-CALC-ABS-DAY.
040300*    TURNS WS-CDY-YYYY/MM/DD INTO WS-CDY-RESULT, A DAY COUNT
040400*    THAT RUNS TRUE ACROSS MONTH-END AND YEAR-END (LEAP YEARS
040500*    INCLUDED) SO THE 30-DAY REPORT WINDOWS ARE EXACT, NOT AN
040600*    EVERY-MONTH-IS-31-DAYS GUESS.
040700     COMPUTE WS-CDY-YM1 = WS-CDY-YYYY - 1.
040800     DIVIDE WS-CDY-YM1 BY 4   GIVING WS-CDY-DIV4.
040900     DIVIDE WS-CDY-YM1 BY 100 GIVING WS-CDY-DIV100.
041000     DIVIDE WS-CDY-YM1 BY 400 GIVING WS-CDY-DIV400.
041100     COMPUTE WS-CDY-DAYS-BEFORE =
041200             (365 * WS-CDY-YM1) + WS-CDY-DIV4
041300              - WS-CDY-DIV100 + WS-CDY-DIV400.
041400     MOVE 'NO' TO WS-CDY-LEAP-SW.
041500     DIVIDE WS-CDY-YYYY BY 4 GIVING WS-CDY-YEAR-DIV4
041600         REMAINDER WS-CDY-YEAR-REM4.
041700     IF WS-CDY-YEAR-REM4 = ZERO
041800         DIVIDE WS-CDY-YYYY BY 100 GIVING WS-CDY-YEAR-DIV100
041900             REMAINDER WS-CDY-YEAR-REM100
042000         IF WS-CDY-YEAR-REM100 = ZERO
042100             DIVIDE WS-CDY-YYYY BY 400 GIVING WS-CDY-YEAR-DIV400
042200                 REMAINDER WS-CDY-YEAR-REM400
042300             IF WS-CDY-YEAR-REM400 = ZERO
042400                 MOVE 'YES' TO WS-CDY-LEAP-SW
042500             END-IF
042600         ELSE
042700             MOVE 'YES' TO WS-CDY-LEAP-SW
042800         END-IF
042900     END-IF.
043000     COMPUTE WS-CDY-DOY = CUM-DAYS (WS-CDY-MM) + WS-CDY-DD.
043100     IF WS-CDY-LEAP-SW = 'YES' AND WS-CDY-MM > 2
043200         ADD 1 TO WS-CDY-DOY
043300     END-IF.
043400     COMPUTE WS-CDY-RESULT = WS-CDY-DAYS-BEFORE + WS-CDY-DOY.
043500*
043600 2000-RPT1-TOTAL-SALES.
043700     MOVE 'TOTAL SALES' TO WS-TITLE-TEXT.
043800     WRITE PRTLINE-1 FROM RPT-TITLE-LINE.
043900     WRITE PRTLINE-1 FROM RPT-SEP-LINE.
044000     MOVE ZERO TO WS-TOTAL-SALES.
044100     MOVE 1 TO WS-ORD-SUB.
044200 2010-RPT1-STEP.
044300     IF WS-ORD-SUB > WS-ORD-COUNT
044400         GO TO 2000-EXIT
044500     END-IF.
044600     ADD T-ORD-TOTAL-VALUE (WS-ORD-SUB) TO WS-TOTAL-SALES.
044700     ADD 1 TO WS-ORD-SUB.
044800     GO TO 2010-RPT1-STEP.
044900 2000-EXIT.
045000     MOVE WS-ORD-COUNT TO O-ORDER-CTR.
045100     MOVE WS-TOTAL-SALES TO O-TOTAL-SALES.
045200     WRITE PRTLINE-1 FROM RPT1-TOTAL-LINE.
045300*
045400 2100-RPT2-IN-STOCK.
045500     MOVE 'PRODUCTS IN STOCK' TO WS-TITLE-TEXT.
045600     WRITE PRTLINE-2 FROM RPT-TITLE-LINE.
045700     WRITE PRTLINE-2 FROM RPT-SEP-LINE.
045800     MOVE 1 TO WS-PROD-SUB.
045900 2110-RPT2-STEP.
046000     IF WS-PROD-SUB > WS-PROD-COUNT
046100         GO TO 2100-EXIT
046200     END-IF.
046300     IF T-PROD-QTY-AVAIL (WS-PROD-SUB) > ZERO
046400         MOVE T-PROD-NAME (WS-PROD-SUB)      TO O-NAME OF RPT2-DETAIL
046500         MOVE T-PROD-QTY-AVAIL (WS-PROD-SUB) TO O-QTY OF RPT2-DETAIL
046600         WRITE PRTLINE-2 FROM RPT2-DETAIL
046700     END-IF.
046800     ADD 1 TO WS-PROD-SUB.
046900     GO TO 2110-RPT2-STEP.
047000 2100-EXIT.
047100     EXIT.
047200*
047300 2200-RPT3-RECENT-ADDED.
047400     MOVE 'RECENTLY ADDED PRODUCTS' TO WS-TITLE-TEXT.
047500     WRITE PRTLINE-3 FROM RPT-TITLE-LINE.
047600     WRITE PRTLINE-3 FROM RPT-SEP-LINE.
047700     MOVE 1 TO WS-PROD-SUB.
047800 2210-RPT3-STEP.
047900     IF WS-PROD-SUB > WS-PROD-COUNT
048000         GO TO 2200-EXIT
048100     END-IF.
048200     IF T-PROD-DATE-ADDED (WS-PROD-SUB) = SPACES OR
048300        T-DA-YYYY (WS-PROD-SUB) NOT NUMERIC OR
048400        T-DA-MM   (WS-PROD-SUB) NOT NUMERIC OR
048500        T-DA-DD   (WS-PROD-SUB) NOT NUMERIC
048600         MOVE T-PROD-NAME (WS-PROD-SUB)   TO O-NAME OF RPT3-DETAIL
048700         MOVE 'INVALID DATE'              TO O-DATE OF RPT3-DETAIL
048800         WRITE PRTLINE-3 FROM RPT3-DETAIL
048900     ELSE
049000         MOVE T-DA-YYYY (WS-PROD-SUB) TO WS-CDY-YYYY
049100         MOVE T-DA-MM   (WS-PROD-SUB) TO WS-CDY-MM
049200         MOVE T-DA-DD   (WS-PROD-SUB) TO WS-CDY-DD
049300         PERFORM 1100-CALC-ABS-DAY
049400         MOVE WS-CDY-RESULT TO WS-PROD-DATE-INT
049500         IF WS-PROD-DATE-INT > WS-RECENT-CUTOFF
049600             MOVE T-PROD-NAME (WS-PROD-SUB)  TO O-NAME OF RPT3-DETAIL
049700             MOVE T-PROD-DATE-ADDED (WS-PROD-SUB) TO O-DATE OF RPT3-DETAIL
049800             WRITE PRTLINE-3 FROM RPT3-DETAIL
049900         END-IF
050000     END-IF.
050100     ADD 1 TO WS-PROD-SUB.
050200     GO TO 2210-RPT3-STEP.
050300 2200-EXIT.
050400     EXIT.
050500*
050600 2300-RPT4-NEAR-EXPIRY.
050700     MOVE 'NEAR-EXPIRY PRODUCTS' TO WS-TITLE-TEXT.
050800     WRITE PRTLINE-4 FROM RPT-TITLE-LINE.
050900     WRITE PRTLINE-4 FROM RPT-SEP-LINE.
051000     MOVE 1 TO WS-PROD-SUB.
051100 2310-RPT4-STEP.
051200     IF WS-PROD-SUB > WS-PROD-COUNT
051300         GO TO 2300-EXIT
051400     END-IF.
051500     IF T-PROD-DATE-EXPIRY (WS-PROD-SUB) = SPACES OR
051600        T-DE-YYYY (WS-PROD-SUB) NOT NUMERIC OR
051700        T-DE-MM   (WS-PROD-SUB) NOT NUMERIC OR
051800        T-DE-DD   (WS-PROD-SUB) NOT NUMERIC
051900         MOVE T-PROD-NAME (WS-PROD-SUB)   TO O-NAME OF RPT3-DETAIL
052000         MOVE 'INVALID DATE'              TO O-DATE OF RPT3-DETAIL
052100         WRITE PRTLINE-4 FROM RPT3-DETAIL
052200     ELSE
052300         MOVE T-DE-YYYY (WS-PROD-SUB) TO WS-CDY-YYYY
052400         MOVE T-DE-MM   (WS-PROD-SUB) TO WS-CDY-MM
052500         MOVE T-DE-DD   (WS-PROD-SUB) TO WS-CDY-DD
052600         PERFORM 1100-CALC-ABS-DAY
052700         MOVE WS-CDY-RESULT TO WS-PROD-DATE-INT
052800         IF WS-PROD-DATE-INT > WS-TODAY-INT AND
052900            WS-PROD-DATE-INT < WS-EXPIRY-CUTOFF
053000             MOVE T-PROD-NAME (WS-PROD-SUB) TO O-NAME OF RPT3-DETAIL
053100             MOVE T-PROD-DATE-EXPIRY (WS-PROD-SUB)
053200                                     TO O-DATE OF RPT3-DETAIL
053300             WRITE PRTLINE-4 FROM RPT3-DETAIL
053400         END-IF
053500     END-IF.
053600     ADD 1 TO WS-PROD-SUB.
053700     GO TO 2310-RPT4-STEP.
053800 2300-EXIT.
053900     EXIT.
054000*
054100 2400-RPT5-GENERAL-STOCK.
054200     MOVE 'GENERAL STOCK' TO WS-TITLE-TEXT.
054300     WRITE PRTLINE-5 FROM RPT-TITLE-LINE.
054400     WRITE PRTLINE-5 FROM RPT-SEP-LINE.
054500     MOVE ZERO TO WS-STOCK-VALUE.
054600     MOVE 1 TO WS-PROD-SUB.
054700 2410-RPT5-STEP.
054800     IF WS-PROD-SUB > WS-PROD-COUNT
054900         GO TO 2420-RPT5-TOTAL
055000     END-IF.
055100     ADD T-PROD-PRICE (WS-PROD-SUB) TO WS-STOCK-VALUE.
055200     ADD 1 TO WS-PROD-SUB.
055300     GO TO 2410-RPT5-STEP.
055400 2420-RPT5-TOTAL.
055500     MOVE WS-PROD-COUNT   TO O-PROD-CTR.
055600     MOVE WS-STOCK-VALUE  TO O-STOCK-VALUE.
055700     WRITE PRTLINE-5 FROM RPT5-TOTAL-LINE.
055800     MOVE 1 TO WS-PROD-SUB.
055900 2430-RPT5-LOWSTOCK-STEP.
056000     IF WS-PROD-SUB > WS-PROD-COUNT
056100         GO TO 2400-EXIT
056200     END-IF.
056300     IF T-PROD-QTY-AVAIL (WS-PROD-SUB) < 5
056400         MOVE T-PROD-NAME (WS-PROD-SUB)      TO O-NAME OF RPT2-DETAIL
056500         MOVE T-PROD-QTY-AVAIL (WS-PROD-SUB) TO O-QTY OF RPT2-DETAIL
056600         WRITE PRTLINE-5 FROM RPT2-DETAIL
056700     END-IF.
056800     ADD 1 TO WS-PROD-SUB.
056900     GO TO 2430-RPT5-LOWSTOCK-STEP.
057000 2400-EXIT.
057100     EXIT.
057200*
057300 2500-RPT6-SALES-TREND.
057400     MOVE 'DAILY SALES TREND' TO WS-TITLE-TEXT.
057500     WRITE PRTLINE-6 FROM RPT-TITLE-LINE.
057600     WRITE PRTLINE-6 FROM RPT-SEP-LINE.
057700     MOVE 1 TO WS-ORD-SUB.
057800 2510-RPT6-ORD-STEP.
057900     IF WS-ORD-SUB > WS-ORD-COUNT
058000         GO TO 2520-RPT6-PRINT
058100     END-IF.
058200     MOVE T-ORD-DATE-TIME (WS-ORD-SUB) TO WS-DATE-KEY.
058300     MOVE 1 TO WS-NAME-SUB.
058400 2511-RPT6-NAME-STEP.
058500     IF WS-NAME-SUB > T-ORD-PRODUCT-COUNT (WS-ORD-SUB)
058600         ADD 1 TO WS-ORD-SUB
058700         GO TO 2510-RPT6-ORD-STEP
058800     END-IF.
058900     MOVE T-ORD-PRODUCT-NAMES (WS-ORD-SUB, WS-NAME-SUB)
059000                                        TO WS-SEARCH-NAME.
059100     PERFORM 8000-FIND-PRODUCT.
059200     PERFORM 8100-FIND-OR-ADD-DATE.
059300     IF WS-FOUND-SW = 'YES'
059400         ADD T-PROD-PRICE (WS-PROD-SUB) TO DT-TOTAL (WS-DATE-SUB)
059500     END-IF.
059600     ADD 1 TO WS-NAME-SUB.
059700     GO TO 2511-RPT6-NAME-STEP.
059800 2520-RPT6-PRINT.
059900     MOVE 1 TO WS-DATE-SUB.
060000 2521-RPT6-PRINT-STEP.
060100     IF WS-DATE-SUB > WS-DATE-COUNT
060200         GO TO 2500-EXIT
060300     END-IF.
060400     MOVE DT-DATE (WS-DATE-SUB)  TO O-DATE OF RPT6-DETAIL.
060500     MOVE DT-TOTAL (WS-DATE-SUB) TO O-DAY-TOTAL OF RPT6-DETAIL.
060600     WRITE PRTLINE-6 FROM RPT6-DETAIL.
060700     ADD 1 TO WS-DATE-SUB.
060800     GO TO 2521-RPT6-PRINT-STEP.
060900 2500-EXIT.
061000     EXIT.
061100*
061200 2600-RPT7-RATINGS.
061300     MOVE 'PRODUCT RATINGS MATRIX' TO WS-TITLE-TEXT.
061400     WRITE PRTLINE-7 FROM RPT-TITLE-LINE.
061500     WRITE PRTLINE-7 FROM RPT-SEP-LINE.
061600     MOVE 1 TO WS-PROD-SUB.
061700 2610-RPT7-STEP.
061800     IF WS-PROD-SUB > WS-PROD-COUNT
061900         GO TO 2600-EXIT
062000     END-IF.
062100     MOVE T-PROD-NAME (WS-PROD-SUB)       TO O-NAME OF RPT7-DETAIL.
062200     MOVE T-PROD-RATING (WS-PROD-SUB)     TO O-RATING OF RPT7-DETAIL.
062300     MOVE T-PROD-NR-RATINGS (WS-PROD-SUB) TO O-NR-RATINGS OF RPT7-DETAIL.
062400     WRITE PRTLINE-7 FROM RPT7-DETAIL.
062500     ADD 1 TO WS-PROD-SUB.
062600     GO TO 2610-RPT7-STEP.
062700 2600-EXIT.
062800     EXIT.
062900*
063000 2700-RPT8-COMPLETED.
063100     MOVE 'COMPLETED ORDERS' TO WS-TITLE-TEXT.
063200     WRITE PRTLINE-8 FROM RPT-TITLE-LINE.
063300     WRITE PRTLINE-8 FROM RPT-SEP-LINE.
063400     MOVE ZERO TO WS-COMPLETED-CTR.
063500     MOVE ZERO TO WS-COMPLETED-TOTAL.
063600     MOVE 1 TO WS-ORD-SUB.
063700 2710-RPT8-STEP.
063800     IF WS-ORD-SUB > WS-ORD-COUNT
063900         GO TO 2720-RPT8-TOTAL
064000     END-IF.
064100     IF T-ORD-STATUS (WS-ORD-SUB) = 'FINALIZATA'
064200         IF WS-COMPLETED-CTR > ZERO
064300             WRITE PRTLINE-8 FROM RPT-DASH-LINE
064400         END-IF
064500         MOVE T-ORD-DATE-TIME (WS-ORD-SUB)   TO O-DATE-TIME OF RPT8-DETAIL
064600         MOVE T-ORD-TOTAL-VALUE (WS-ORD-SUB) TO O-VALUE OF RPT8-DETAIL
064700         WRITE PRTLINE-8 FROM RPT8-DETAIL
064800         MOVE 1 TO WS-NAME-SUB
064900         PERFORM 2711-RPT8-NAMES THRU 2711-EXIT
065000             UNTIL WS-NAME-SUB > T-ORD-PRODUCT-COUNT (WS-ORD-SUB)
065100         ADD 1 TO WS-COMPLETED-CTR
065200         ADD T-ORD-TOTAL-VALUE (WS-ORD-SUB) TO WS-COMPLETED-TOTAL
065300     END-IF.
065400     ADD 1 TO WS-ORD-SUB.
065500     GO TO 2710-RPT8-STEP.
065600 2711-RPT8-NAMES.
065700     MOVE T-ORD-PRODUCT-NAMES (WS-ORD-SUB, WS-NAME-SUB)
065800                                        TO O-PROD-NAME OF RPT8-PROD-LINE.
065900     WRITE PRTLINE-8 FROM RPT8-PROD-LINE.
066000     ADD 1 TO WS-NAME-SUB.
066100 2711-EXIT.
066200     EXIT.
066300 2720-RPT8-TOTAL.
066400     MOVE WS-COMPLETED-CTR   TO O-COMPLETED-CTR.
066500     MOVE WS-COMPLETED-TOTAL TO O-COMPLETED-TOTAL.
066600     WRITE PRTLINE-8 FROM RPT8-TOTAL-LINE.
066700 2700-EXIT.
066800     EXIT.
066900*
067000 2800-RPT9-FREQUENCY.
067100     MOVE 'ORDER FREQUENCY BY DAY AND HOUR' TO WS-TITLE-TEXT.
067200     WRITE PRTLINE-9 FROM RPT-TITLE-LINE.
067300     WRITE PRTLINE-9 FROM RPT-SEP-LINE.
067400     MOVE 1 TO WS-ORD-SUB.
067500 2810-RPT9-TALLY-STEP.
067600     IF WS-ORD-SUB > WS-ORD-COUNT
067700         GO TO 2820-RPT9-PRINT
067800     END-IF.
067900     MOVE T-ORD-DATE-TIME (WS-ORD-SUB) TO WS-ORD-DT-HOLD.
068000     COMPUTE WS-HOUR-SUB = WS-DT-HH-NUM + 1.
068100     ADD 1 TO FREQ-HOUR (WS-DT-DD-NUM, WS-HOUR-SUB).
068200     ADD 1 TO WS-ORD-SUB.
068300     GO TO 2810-RPT9-TALLY-STEP.
068400 2820-RPT9-PRINT.
068500     MOVE 1 TO WS-DOM-SUB.
068600 2821-RPT9-DAY-STEP.
068700     IF WS-DOM-SUB > 31
068800         GO TO 2800-EXIT
068900     END-IF.
069000     MOVE WS-DOM-SUB TO O-DOM.
069100     WRITE PRTLINE-9 FROM RPT9-DAY-LINE.
069200     MOVE 1 TO WS-HOUR-SUB.
069300 2822-RPT9-HOUR-STEP.
069400     IF WS-HOUR-SUB > 24
069500         WRITE PRTLINE-9 FROM RPT-DASH-LINE
069600         ADD 1 TO WS-DOM-SUB
069700         GO TO 2821-RPT9-DAY-STEP
069800     END-IF.
069900     IF FREQ-HOUR (WS-DOM-SUB, WS-HOUR-SUB) > ZERO
070000         COMPUTE O-HOUR = WS-HOUR-SUB - 1
070100         MOVE FREQ-HOUR (WS-DOM-SUB, WS-HOUR-SUB) TO O-HOUR-CTR
070200         WRITE PRTLINE-9 FROM RPT9-HOUR-LINE
070300     END-IF.
070400     ADD 1 TO WS-HOUR-SUB.
070500     GO TO 2822-RPT9-HOUR-STEP.
070600 2800-EXIT.
070700     EXIT.
070800*
070900 3000-CLOSING.
071000     CLOSE RPT1 RPT2 RPT3 RPT4 RPT5 RPT6 RPT7 RPT8 RPT9.
071100*
071200 8000-FIND-PRODUCT.
071300     MOVE 'NO' TO WS-FOUND-SW.
071400     MOVE 1 TO WS-PROD-SUB.
071500 8010-FIND-STEP.
071600     IF WS-PROD-SUB > WS-PROD-COUNT
071700         GO TO 8000-EXIT
071800     END-IF.
071900     IF T-PROD-NAME (WS-PROD-SUB) = WS-SEARCH-NAME
072000         MOVE 'YES' TO WS-FOUND-SW
072100         GO TO 8000-EXIT
072200     END-IF.
072300     ADD 1 TO WS-PROD-SUB.
072400     GO TO 8010-FIND-STEP.
072500 8000-EXIT.
072600     EXIT.
072700*
072800 8100-FIND-OR-ADD-DATE.
072900     MOVE 'NO' TO WS-DATE-FOUND-SW.
073000     MOVE 1 TO WS-DATE-SUB.
073100 8110-FIND-DATE-STEP.
073200     IF WS-DATE-SUB > WS-DATE-COUNT
073300         GO TO 8120-ADD-DATE
073400     END-IF.
073500     IF DT-DATE (WS-DATE-SUB) = WS-DATE-KEY
073600         MOVE 'YES' TO WS-DATE-FOUND-SW
073700         GO TO 8100-EXIT
073800     END-IF.
073900     ADD 1 TO WS-DATE-SUB.
074000     GO TO 8110-FIND-DATE-STEP.
074100 8120-ADD-DATE.
074200     ADD 1 TO WS-DATE-COUNT.
074300     MOVE WS-DATE-COUNT TO WS-DATE-SUB.
074400     MOVE WS-DATE-KEY TO DT-DATE (WS-DATE-SUB).
074500     MOVE ZERO TO DT-TOTAL (WS-DATE-SUB).
074600 8100-EXIT.
074700     EXIT.
074800*
074900 9000-READ-PROD.
075000     READ PROD-MASTER
075100         AT END
075200             MOVE 'YES' TO PROD-EOF-SW.
075300*
075400 9050-BUILD-PROD-TABLE.
075500     ADD 1 TO WS-PROD-COUNT.
075600     MOVE PROD-NAME         TO T-PROD-NAME       (WS-PROD-COUNT).
075700     MOVE PROD-PRICE        TO T-PROD-PRICE      (WS-PROD-COUNT).
075800     MOVE PROD-QTY-AVAIL    TO T-PROD-QTY-AVAIL  (WS-PROD-COUNT).
075900     MOVE PROD-DATE-ADDED   TO T-PROD-DATE-ADDED (WS-PROD-COUNT).
076000     MOVE PROD-DATE-EXPIRY  TO T-PROD-DATE-EXPIRY(WS-PROD-COUNT).
076100     MOVE PROD-RATING       TO T-PROD-RATING     (WS-PROD-COUNT).
076200     MOVE PROD-NR-RATINGS   TO T-PROD-NR-RATINGS (WS-PROD-COUNT).
076300     PERFORM 9000-READ-PROD.
076400*
076500 9060-READ-ORD.
076600     READ ORD-MASTER
076700         AT END
076800             MOVE 'YES' TO ORD-EOF-SW.
076900*
077000 9070-BUILD-ORD-TABLE.
077100     ADD 1 TO WS-ORD-COUNT.
077200     MOVE ORD-DATE-TIME     TO T-ORD-DATE-TIME     (WS-ORD-COUNT).
077300     MOVE ORD-TOTAL-VALUE   TO T-ORD-TOTAL-VALUE   (WS-ORD-COUNT).
077400     MOVE ORD-STATUS        TO T-ORD-STATUS        (WS-ORD-COUNT).
077500     MOVE SPACES TO T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 1)
077600                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 2)
077700                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 3)
077800                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 4)
077900                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 5)
078000                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 6)
078100                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 7)
078200                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 8)
078300                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 9)
078400                    T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, 10).
078500     MOVE ZERO TO WS-ORD-OUT-SUB.
078600     MOVE 1 TO WS-NAME-SUB.
078700 9071-NAME-STEP.
078800     IF WS-NAME-SUB > 10 OR WS-NAME-SUB > ORD-PRODUCT-COUNT
078900         GO TO 9070-DONE
079000     END-IF.
079100*    SAME LOAD-TIME NAME-TO-MASTER LOOKUP CARTPROC USES --
079200*    A NAME THAT DOES NOT MATCH THE PRODUCT MASTER IS SKIPPED
079300*    RATHER THAN CARRIED INTO THE REPORTING TABLE.
079400     MOVE ORD-PRODUCT-NAMES (WS-NAME-SUB) TO WS-SEARCH-NAME.
079500     PERFORM 8000-FIND-PRODUCT.
079600     IF WS-FOUND-SW = 'YES'
079700         ADD 1 TO WS-ORD-OUT-SUB
079800         MOVE WS-SEARCH-NAME
079900              TO T-ORD-PRODUCT-NAMES (WS-ORD-COUNT, WS-ORD-OUT-SUB)
080000     END-IF.
080100     ADD 1 TO WS-NAME-SUB.
080200     GO TO 9071-NAME-STEP.
080300 9070-DONE.
080400     MOVE WS-ORD-OUT-SUB TO T-ORD-PRODUCT-COUNT (WS-ORD-COUNT).
080500     PERFORM 9060-READ-ORD.
