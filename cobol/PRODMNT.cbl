000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              PRODMNT.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            LINDQUIST DATA PROCESSING.
000500 DATE-WRITTEN.            02/17/84.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL.
000800*
000900****************************************************************
001000* THIS PROGRAM MAINTAINS THE PASTRY SHOP PRODUCT MASTER.
001100* IT REPLACES THE COUNTER'S "ADD PRODUCT" / "EDIT PRODUCT"
001200* SCREENS -- TRANFILE CARRIES ONE RECORD PER SCREEN ACTION.
001300* PRODUCT AND QUANTITY MUST BE NUMERIC OR THE TRANSACTION IS
001400* KICKED TO THE ERROR REPORT INSTEAD OF BEING APPLIED TO THE
001500* MASTER, SAME AS EVERY OTHER EDIT RUN IN THIS SHOP.
001600****************************************************************
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*   02/17/84  AL  TKT-1104  ORIGINAL PROGRAM -- ADD-PRODUCT AND
002000*                           UPDATE-PRODUCT TRANSACTIONS ONLY.
002100*   03/02/84  AL  TKT-1112  REJECT UPDATE-PRODUCT WHEN THE
002200*                           PRODUCT NAME IS NOT ALREADY ON FILE
002300*                           INSTEAD OF ADDING IT BLIND.
002400*   06/14/90  AL  TKT-1140  ADD-PRODUCT NOW STAMPS RATING,
002500*                           NR-RATINGS AND NR-PURCHASES TO ZERO
002600*                           EXPLICITLY -- WE WERE PICKING UP
002700*                           WHATEVER GARBAGE WAS LEFT IN THE
002800*                           TABLE SLOT.
002900*   09/30/99  AL  TKT-1160  Y2K REVIEW -- DATE-ADDED IS BUILT
003000*                           FROM THE SYSTEM DATE WITH A CENTURY
003100*                           WINDOW (YY LESS THAN 50 IS 20XX)
003200*                           INSTEAD OF ASSUMING 19XX.
003300*   11/18/99  AL  TKT-1188  ADDED PROD-NR-PURCHASES TO THE
003400*                           ADD-PRODUCT DEFAULTS (COPYBOOK
003500*                           CHANGE, SEE PRODREC).
003600*   03/09/01  DW  TKT-1240  PROD-STOCK-FLAG SET HERE WHENEVER
003700*                           QUANTITY IS APPLIED.
003800*   07/22/03  DW  TKT-1301  RAISED THE PRODUCT TABLE FROM 200
003900*                           TO 500 ENTRIES -- SHOP ADDED THE
004000*                           SEASONAL LINE AND WE RAN OUT OF ROOM.
004100*   05/02/07  SK  TKT-1355  ERROR REPORT NOW ECHOES THE RAW
004200*                           TRANSACTION RECORD INSTEAD OF JUST
004300*                           THE PRODUCT NAME -- OPERATOR COULD
004400*                           NOT TELL WHICH FIELD WAS BAD.
004410*   02/11/13  TS  TKT-1409  PULLED WS-ERR-CTR AND WS-OK-CTR OUT OF
004420*                           WORK-AREA INTO THEIR OWN 77-LEVELS --
004430*                           OPERATIONS WANTED THE RUN TOTALS TO
004440*                           STAND ALONE ON THE JOB LOG, NOT BURIED
004450*                           INSIDE A GROUP ITEM.
004500*----------------------------------------------------------------
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PROD-MASTER    ASSIGN TO PRODFILE
005400            ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT TRAN-FILE      ASSIGN TO TRANFILE
005600            ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT ERR-PRT        ASSIGN TO ERRPRT
005800            ORGANIZATION IS RECORD SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  PROD-MASTER
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 151 CHARACTERS
006600     DATA RECORD IS PROD-REC.
006700     COPY PRODREC.
006800*
006900 FD  TRAN-FILE
007000     LABEL RECORD IS STANDARD
007100     RECORD CONTAINS 176 CHARACTERS
007200     DATA RECORD IS TRAN-REC.
007300     COPY TRANREC.
007400*
007500 01  TRAN-REC-RAW REDEFINES TRAN-REC
007600                                   PIC X(176).
007700*
007800 FD  ERR-PRT
007900     LABEL RECORD IS OMITTED
008000     RECORD CONTAINS 132 CHARACTERS
008100     LINAGE IS 60 WITH FOOTING AT 55
008200     DATA RECORD IS PRTLINE-ERR.
008300*
008400 01  PRTLINE-ERR                   PIC X(132).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008710* STAND-ALONE COUNTERS -- KEPT AS 77-LEVELS, NOT FOLDED INTO
008720* WORK-AREA, SINCE THESE TWO ARE THE RUN'S BOTTOM-LINE FIGURES
008730* AND OPERATIONS READS THEM OFF THE JOB LOG BY NAME.
008740 77  WS-ERR-CTR                PIC S9(5)  COMP  VALUE ZERO.
008750 77  WS-OK-CTR                 PIC S9(5)  COMP  VALUE ZERO.
008760*
008800 01  WORK-AREA.
008900     05  WS-PROD-COUNT             PIC S9(5)  COMP  VALUE ZERO.
009000     05  WS-PROD-SUB               PIC S9(5)  COMP  VALUE ZERO.
009300     05  WS-ERR-PCTR               PIC S9(3)  COMP  VALUE ZERO.
009400     05  WS-ERR-SWITCH             PIC XXX          VALUE SPACES.
009500     05  WS-FOUND-SW               PIC XXX          VALUE SPACES.
009600     05  PROD-EOF-SW               PIC XXX          VALUE 'NO'.
009700     05  TRAN-EOF-SW               PIC XXX          VALUE 'NO'.
009800*
009900 01  PROD-TABLE.
010000     05  PROD-ENTRY OCCURS 500 TIMES.
010100         10  T-PROD-NAME           PIC X(30).
010200         10  T-PROD-DESC           PIC X(60).
010300         10  T-PROD-PRICE          PIC S9(5)V99.
010400         10  T-PROD-QTY-AVAIL      PIC S9(5).
010500         10  T-PROD-DATE-ADDED     PIC X(10).
010600         10  T-PROD-DA-PARTS REDEFINES T-PROD-DATE-ADDED.
010700             15  T-DA-YYYY         PIC X(4).
010800             15  FILLER            PIC X.
010900             15  T-DA-MM           PIC X(2).
011000             15  FILLER            PIC X.
011100             15  T-DA-DD           PIC X(2).
011200         10  T-PROD-DATE-EXPIRY    PIC X(10).
011300         10  T-PROD-RATING         PIC S9(1)V99.
011400         10  T-PROD-NR-RATINGS     PIC S9(5).
011500         10  T-PROD-NR-PURCHASES   PIC S9(5).
011600         10  T-PROD-STOCK-FLAG     PIC X.
011700*
011800 01  WS-SYS-DATE.
011900     05  WS-SYS-YY                 PIC 9(2).
012000     05  WS-SYS-MM                 PIC 9(2).
012100     05  WS-SYS-DD                 PIC 9(2).
012200 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE
012300                                   PIC 9(6).
012400*
012500 01  WS-TODAY-TEXT.
012600     05  WS-TT-CENTURY             PIC 9(2).
012700     05  WS-TT-YY                  PIC 9(2).
012800     05  FILLER                    PIC X       VALUE '-'.
012900     05  WS-TT-MM                  PIC 9(2).
013000     05  FILLER                    PIC X       VALUE '-'.
013100     05  WS-TT-DD                  PIC 9(2).
013200*
013300 01  COMPANY-TITLE-LINE.
013400     05  FILLER                    PIC X(6)    VALUE 'DATE:'.
013500     05  O-MONTH                   PIC 99.
013600     05  FILLER                    PIC X       VALUE '/'.
013700     05  O-DAY                     PIC 99.
013800     05  FILLER                    PIC X       VALUE '/'.
013900     05  O-CENTURY                 PIC 99.
014000     05  O-YEAR                    PIC 99.
014100     05  FILLER                    PIC X(35)   VALUE SPACES.
014200     05  FILLER                    PIC X(29)   VALUE
014300                                    'LINDQUIST DATA PROCESSING'.
014400     05  FILLER                    PIC X(44)   VALUE SPACES.
014500     05  FILLER                    PIC X(6)    VALUE 'PAGE:'.
014600     05  O-PCTR                    PIC Z9.
014700*
014800 01  HEADING-LINE.
014900     05  FILLER                    PIC X(7)    VALUE 'PRODMNT'.
015000     05  FILLER                    PIC X(48)   VALUE SPACES.
015100     05  FILLER                    PIC X(30)   VALUE
015200                                    'PRODUCT MAINTENANCE - ERRORS'.
015300     05  FILLER                    PIC X(47)   VALUE SPACES.
015400*
015500 01  ERROR-COLUMN-LINE.
015600     05  FILLER                    PIC X(12)   VALUE 'ERROR RECORD'.
015700     05  FILLER                    PIC X(60)   VALUE SPACES.
015800     05  FILLER                    PIC X(17)   VALUE
015900                                    'ERROR DESCRIPTION'.
016000     05  FILLER                    PIC X(43)   VALUE SPACES.
016100*
016200 01  ERROR-LINE.
016300     05  O-RECORD                  PIC X(72).
016400     05  FILLER                    PIC X       VALUE SPACES.
016500     05  O-ERR-MSG                 PIC X(59).
016600*
016700 01  BLANK-LINE.
016800     05  FILLER                    PIC X(132)  VALUE SPACES.
016900*
017000 01  ERROR-TOTAL-LINE.
017100     05  FILLER                    PIC X(15)   VALUE 'TRANS REJECTED:'.
017200     05  O-ERR-CTR                 PIC Z,ZZ9.
017300     05  FILLER                    PIC X(9)    VALUE SPACES.
017400     05  FILLER                    PIC X(15)   VALUE 'TRANS ACCEPTED:'.
017500     05  O-OK-CTR                  PIC Z,ZZ9.
017600     05  FILLER                    PIC X(9)    VALUE SPACES.
017700     05  FILLER                    PIC X(10)   VALUE 'RUN-DATE: '.
017800     05  O-RUN-DATE                PIC 9(6).
017900     05  FILLER                    PIC X(58)   VALUE SPACES.
018000*
018100 PROCEDURE DIVISION.
018200*
018300 0000-PRODMNT.
018400     PERFORM 1000-INIT.
018500     PERFORM 2000-MAINLINE
018600         UNTIL TRAN-EOF-SW = 'YES'.
018700     PERFORM 3000-CLOSING.
018800     STOP RUN.
018900*
019000 1000-INIT.
019100     ACCEPT WS-SYS-DATE FROM DATE.
019200     IF WS-SYS-YY < 50
019300         MOVE 20 TO WS-TT-CENTURY
019400     ELSE
019500         MOVE 19 TO WS-TT-CENTURY
019600     END-IF.
019700     MOVE WS-SYS-YY TO WS-TT-YY.
019800     MOVE WS-SYS-MM TO WS-TT-MM.
019900     MOVE WS-SYS-DD TO WS-TT-DD.
020000     MOVE WS-TT-CENTURY TO O-CENTURY.
020100     MOVE WS-TT-YY      TO O-YEAR.
020200     MOVE WS-TT-MM      TO O-MONTH.
020300     MOVE WS-TT-DD      TO O-DAY.
020400*
020500     OPEN INPUT PROD-MASTER.
020600     PERFORM 9000-READ-PROD.
020700     PERFORM 9050-BUILD-TABLE UNTIL PROD-EOF-SW = 'YES'.
020800     CLOSE PROD-MASTER.
020900*
021000     OPEN INPUT TRAN-FILE.
021100     OPEN OUTPUT ERR-PRT.
021200     PERFORM 9100-ERR-HEADING.
021300     PERFORM 9200-READ-TRAN.
021400*
021500 2000-MAINLINE.
021600     EVALUATE TRUE
021700         WHEN TRAN-ADD-PRODUCT
021800             PERFORM 2100-VALIDATE-ADD THRU 2100-EXIT
021900             IF WS-ERR-SWITCH = 'YES'
022000                 PERFORM 2150-ERROR-PRT
022100             ELSE
022200                 PERFORM 2300-APPLY-ADD
022300                 ADD 1 TO WS-OK-CTR
022400             END-IF
022500         WHEN TRAN-UPDATE-PRODUCT
022600             PERFORM 2200-VALIDATE-UPDATE THRU 2200-EXIT
022700             IF WS-ERR-SWITCH = 'YES'
022800                 PERFORM 2150-ERROR-PRT
022900             ELSE
023000                 PERFORM 2400-APPLY-UPDATE
023100                 ADD 1 TO WS-OK-CTR
023200             END-IF
023300         WHEN OTHER
023400             CONTINUE
023500     END-EVALUATE.
023600     PERFORM 9200-READ-TRAN.
023700*
023800 2100-VALIDATE-ADD.
023900     MOVE 'YES' TO WS-ERR-SWITCH.
024000     IF TRAN-PROD-NAME = SPACES
024100         MOVE 'PRODUCT NAME REQUIRED.' TO O-ERR-MSG
024200         GO TO 2100-EXIT
024300     END-IF.
024400     IF TRAN-PROD-PRICE NOT NUMERIC
024500         MOVE 'PRICE MUST BE NUMERIC.' TO O-ERR-MSG
024600         GO TO 2100-EXIT
024700     END-IF.
024800     IF TRAN-PROD-QTY NOT NUMERIC
024900         MOVE 'QUANTITY MUST BE NUMERIC.' TO O-ERR-MSG
025000         GO TO 2100-EXIT
025100     END-IF.
025200     MOVE 'NO' TO WS-ERR-SWITCH.
025300 2100-EXIT.
025400     EXIT.
025500*
025600 2200-VALIDATE-UPDATE.
025700     MOVE 'YES' TO WS-ERR-SWITCH.
025800     IF TRAN-PROD-NAME = SPACES
025900         MOVE 'PRODUCT NAME REQUIRED.' TO O-ERR-MSG
026000         GO TO 2200-EXIT
026100     END-IF.
026200     PERFORM 8000-FIND-PRODUCT.
026300     IF WS-FOUND-SW = 'NO'
026400         MOVE 'PRODUCT NOT ON FILE.' TO O-ERR-MSG
026500         GO TO 2200-EXIT
026600     END-IF.
026700     IF TRAN-PROD-PRICE NOT NUMERIC
026800         MOVE 'PRICE MUST BE NUMERIC.' TO O-ERR-MSG
026900         GO TO 2200-EXIT
027000     END-IF.
027100     IF TRAN-PROD-QTY NOT NUMERIC
027200         MOVE 'QUANTITY MUST BE NUMERIC.' TO O-ERR-MSG
027300         GO TO 2200-EXIT
027400     END-IF.
027500     MOVE 'NO' TO WS-ERR-SWITCH.
027600 2200-EXIT.
027700     EXIT.
027800*
027900 2150-ERROR-PRT.
028000     MOVE TRAN-REC-RAW TO O-RECORD.
028100     WRITE PRTLINE-ERR
028200         FROM ERROR-LINE
028300             AFTER ADVANCING 2 LINES
028400                 AT EOP
028500                     PERFORM 9100-ERR-HEADING.
028600     ADD 1 TO WS-ERR-CTR.
028700*
028800 2300-APPLY-ADD.
028900     ADD 1 TO WS-PROD-COUNT.
029000     MOVE TRAN-PROD-NAME  TO T-PROD-NAME      (WS-PROD-COUNT).
029100     MOVE TRAN-PROD-DESC  TO T-PROD-DESC      (WS-PROD-COUNT).
029200     MOVE TRAN-PROD-PRICE TO T-PROD-PRICE     (WS-PROD-COUNT).
029300     MOVE TRAN-PROD-QTY   TO T-PROD-QTY-AVAIL (WS-PROD-COUNT).
029400     MOVE WS-TODAY-TEXT   TO T-PROD-DATE-ADDED(WS-PROD-COUNT).
029500     MOVE TRAN-PROD-DATE-EXP
029600                          TO T-PROD-DATE-EXPIRY(WS-PROD-COUNT).
029700     MOVE ZERO            TO T-PROD-RATING      (WS-PROD-COUNT).
029800     MOVE ZERO            TO T-PROD-NR-RATINGS  (WS-PROD-COUNT).
029900     MOVE ZERO            TO T-PROD-NR-PURCHASES(WS-PROD-COUNT).
030000     IF TRAN-PROD-QTY > ZERO
030100         MOVE 'Y' TO T-PROD-STOCK-FLAG (WS-PROD-COUNT)
030200     ELSE
030300         MOVE 'N' TO T-PROD-STOCK-FLAG (WS-PROD-COUNT)
030400     END-IF.
030500*
030600 2400-APPLY-UPDATE.
030700     MOVE TRAN-PROD-NAME  TO T-PROD-NAME      (WS-PROD-SUB).
030800     MOVE TRAN-PROD-DESC  TO T-PROD-DESC      (WS-PROD-SUB).
030900     MOVE TRAN-PROD-PRICE TO T-PROD-PRICE     (WS-PROD-SUB).
031000     MOVE TRAN-PROD-QTY   TO T-PROD-QTY-AVAIL (WS-PROD-SUB).
031100     MOVE TRAN-PROD-DATE-EXP
031200                          TO T-PROD-DATE-EXPIRY(WS-PROD-SUB).
031300     IF TRAN-PROD-QTY > ZERO
031400         MOVE 'Y' TO T-PROD-STOCK-FLAG (WS-PROD-SUB)
031500     ELSE
031600         MOVE 'N' TO T-PROD-STOCK-FLAG (WS-PROD-SUB)
031700     END-IF.
031800*
031900 3000-CLOSING.
032000     MOVE WS-ERR-CTR TO O-ERR-CTR.
032100     MOVE WS-OK-CTR  TO O-OK-CTR.
032200     MOVE WS-SYS-DATE-NUM TO O-RUN-DATE.
032300     WRITE PRTLINE-ERR
032400         FROM ERROR-TOTAL-LINE
032500             AFTER ADVANCING 3 LINES.
032600     CLOSE TRAN-FILE.
032700     CLOSE ERR-PRT.
032800*
032900     OPEN OUTPUT PROD-MASTER.
033000     MOVE 1 TO WS-PROD-SUB.
033100     PERFORM 3100-REWRITE-STEP THRU 3100-EXIT
033200         UNTIL WS-PROD-SUB > WS-PROD-COUNT.
033300     CLOSE PROD-MASTER.
033400*
033500 3100-REWRITE-STEP.
033600     MOVE T-PROD-NAME      (WS-PROD-SUB) TO PROD-NAME.
033700     MOVE T-PROD-DESC      (WS-PROD-SUB) TO PROD-DESC.
033800     MOVE T-PROD-PRICE     (WS-PROD-SUB) TO PROD-PRICE.
033900     MOVE T-PROD-QTY-AVAIL (WS-PROD-SUB) TO PROD-QTY-AVAIL.
034000     MOVE T-PROD-DATE-ADDED(WS-PROD-SUB) TO PROD-DATE-ADDED.
034100     MOVE T-PROD-DATE-EXPIRY(WS-PROD-SUB)TO PROD-DATE-EXPIRY.
034200     MOVE T-PROD-RATING    (WS-PROD-SUB) TO PROD-RATING.
034300     MOVE T-PROD-NR-RATINGS(WS-PROD-SUB) TO PROD-NR-RATINGS.
034400     MOVE T-PROD-NR-PURCHASES(WS-PROD-SUB)
034500                                          TO PROD-NR-PURCHASES.
034600     MOVE T-PROD-STOCK-FLAG(WS-PROD-SUB) TO PROD-STOCK-FLAG.
034700     WRITE PROD-REC.
034800     ADD 1 TO WS-PROD-SUB.
034900 3100-EXIT.
035000     EXIT.
035100*
035200 8000-FIND-PRODUCT.
035300     MOVE 'NO' TO WS-FOUND-SW.
035400     MOVE 1 TO WS-PROD-SUB.
035500 8010-FIND-STEP.
035600     IF WS-PROD-SUB > WS-PROD-COUNT
035700         GO TO 8000-EXIT
035800     END-IF.
035900     IF T-PROD-NAME (WS-PROD-SUB) = TRAN-PROD-NAME
036000         MOVE 'YES' TO WS-FOUND-SW
036100         GO TO 8000-EXIT
036200     END-IF.
036300     ADD 1 TO WS-PROD-SUB.
036400     GO TO 8010-FIND-STEP.
036500 8000-EXIT.
036600     EXIT.
036700*
036800 9000-READ-PROD.
036900     READ PROD-MASTER
037000         AT END
037100             MOVE 'YES' TO PROD-EOF-SW.
037200*
037300 9050-BUILD-TABLE.
037400     ADD 1 TO WS-PROD-COUNT.
037500     MOVE PROD-NAME         TO T-PROD-NAME       (WS-PROD-COUNT).
037600     MOVE PROD-DESC         TO T-PROD-DESC       (WS-PROD-COUNT).
037700     MOVE PROD-PRICE        TO T-PROD-PRICE      (WS-PROD-COUNT).
037800     MOVE PROD-QTY-AVAIL    TO T-PROD-QTY-AVAIL  (WS-PROD-COUNT).
037900     MOVE PROD-DATE-ADDED   TO T-PROD-DATE-ADDED (WS-PROD-COUNT).
038000     MOVE PROD-DATE-EXPIRY  TO T-PROD-DATE-EXPIRY(WS-PROD-COUNT).
038100     MOVE PROD-RATING       TO T-PROD-RATING     (WS-PROD-COUNT).
038200     MOVE PROD-NR-RATINGS   TO T-PROD-NR-RATINGS (WS-PROD-COUNT).
038300     MOVE PROD-NR-PURCHASES TO T-PROD-NR-PURCHASES(WS-PROD-COUNT).
038400     MOVE PROD-STOCK-FLAG   TO T-PROD-STOCK-FLAG (WS-PROD-COUNT).
038500     PERFORM 9000-READ-PROD.
038600*
038700 9200-READ-TRAN.
038800     READ TRAN-FILE
038900         AT END
039000             MOVE 'YES' TO TRAN-EOF-SW.
039100*
039200 9100-ERR-HEADING.
039300     ADD 1 TO WS-ERR-PCTR.
039400     MOVE WS-ERR-PCTR TO O-PCTR.
039500     WRITE PRTLINE-ERR
039600         FROM COMPANY-TITLE-LINE
039700             AFTER ADVANCING PAGE.
039800     WRITE PRTLINE-ERR
039900         FROM HEADING-LINE
040000             AFTER ADVANCING 1 LINE.
040100     WRITE PRTLINE-ERR
040200         FROM ERROR-COLUMN-LINE
040300             AFTER ADVANCING 2 LINES.
