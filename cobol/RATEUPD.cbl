000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              RATEUPD.
000300 AUTHOR.                  ASHLEY LINDQUIST.
000400 INSTALLATION.            LINDQUIST DATA PROCESSING.
000500 DATE-WRITTEN.            06/14/90.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL.
000800*
000900****************************************************************
001000* THIS PROGRAM RECOMPUTES THE RUNNING-AVERAGE STAR RATING ON THE
001100* PRODUCT MASTER WHEN A RATE TRANSACTION COMES THROUGH TRANFILE.
001200* ONE COUNTER CUSTOMER GIVES ONE PRODUCT A WHOLE-STAR RATING OF
001300* 1 THRU 5; THE NEW AVERAGE FOLDS THAT STAR INTO THE OLD AVERAGE
001400* WEIGHTED BY THE NUMBER OF RATINGS SO FAR, THE SAME WAY A
001500* RUNNING COUNT GETS ROLLED FORWARD ANYWHERE ELSE IN THIS SHOP
001600* -- ONLY HERE THE FIGURE IS AN AVERAGE, NOT A STRAIGHT COUNT,
001700* SO IT HAS TO BE UN-AVERAGED, BUMPED, AND RE-AVERAGED EACH
001800* TIME.  BAD TRANSACTIONS ARE LISTED ON AN ERROR REPORT IN THE
001900* SAME STYLE EVERY OTHER PROGRAM IN THIS SHOP USES.
002100****************************************************************
002200*----------------------------------------------------------------
002300* CHANGE LOG
002400*   06/14/90  AL  TKT-1141  ORIGINAL PROGRAM -- WRITTEN ALONGSIDE
002500*                           THE CART-ADD/CHECKOUT COUNTER REWRITE
002600*                           SO RATINGS COULD BE TAKEN IN BATCH.
002700*   09/30/99  AL  TKT-1160  Y2K REVIEW -- RUN-DATE STAMP ON THE
002800*                           ERROR REPORT TRAILER BUILT WITH THE
002900*                           SAME CENTURY WINDOW AS PRODMNT.
003000*   03/09/01  DW  TKT-1240  RAISED PROD-TABLE TO 500 ENTRIES TO
003100*                           MATCH PRODMNT AND CARTPROC.
003200*   07/22/03  DW  TKT-1301  APPLY-RATING NOW SETS PROD-STOCK-FLAG
003300*                           ALONG WITH EVERY OTHER FIELD WHEN THE
003400*                           TABLE ENTRY IS REWRITTEN, SO A HAND
003500*                           EDIT OF THE MASTER BETWEEN RUNS DOES
003600*                           NOT GET CLOBBERED BACK TO SPACES.
003610*   02/11/13  TS  TKT-1409  PULLED WS-ERR-CTR AND WS-OK-CTR OUT OF
003620*                           WORK-AREA INTO THEIR OWN 77-LEVELS --
003630*                           OPERATIONS WANTED THE RUN TOTALS TO
003640*                           STAND ALONE ON THE JOB LOG, NOT BURIED
003650*                           INSIDE A GROUP ITEM.
003700*----------------------------------------------------------------
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PROD-MASTER    ASSIGN TO PRODFILE
004600            ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT TRAN-FILE      ASSIGN TO TRANFILE
004800            ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT ERR-PRT        ASSIGN TO ERRPRT
005000            ORGANIZATION IS RECORD SEQUENTIAL.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  PROD-MASTER
005600     LABEL RECORD IS STANDARD
005700     RECORD CONTAINS 151 CHARACTERS
005800     DATA RECORD IS PROD-REC.
005900     COPY PRODREC.
006000*
006100 FD  TRAN-FILE
006200     LABEL RECORD IS STANDARD
006300     RECORD CONTAINS 176 CHARACTERS
006400     DATA RECORD IS TRAN-REC.
006500     COPY TRANREC.
006600*
006700 01  TRAN-REC-RAW REDEFINES TRAN-REC
006800                                   PIC X(176).
006900*
007000 FD  ERR-PRT
007100     LABEL RECORD IS OMITTED
007200     RECORD CONTAINS 132 CHARACTERS
007300     LINAGE IS 60 WITH FOOTING AT 55
007400     DATA RECORD IS PRTLINE-ERR.
007500*
007600 01  PRTLINE-ERR                   PIC X(132).
007700*
007800 WORKING-STORAGE SECTION.
007900*
007910* STAND-ALONE COUNTERS -- KEPT AS 77-LEVELS, NOT FOLDED INTO
007920* WORK-AREA, SINCE THESE TWO ARE THE RUN'S BOTTOM-LINE FIGURES
007930* AND OPERATIONS READS THEM OFF THE JOB LOG BY NAME.
007940 77  WS-ERR-CTR                PIC S9(5)  COMP  VALUE ZERO.
007950 77  WS-OK-CTR                 PIC S9(5)  COMP  VALUE ZERO.
007960*
008000 01  WORK-AREA.
008100     05  WS-PROD-COUNT             PIC S9(5)  COMP  VALUE ZERO.
008200     05  WS-PROD-SUB               PIC S9(5)  COMP  VALUE ZERO.
008500     05  WS-ERR-PCTR               PIC S9(3)  COMP  VALUE ZERO.
008600     05  WS-ERR-SWITCH             PIC XXX          VALUE SPACES.
008700     05  WS-FOUND-SW               PIC XXX          VALUE SPACES.
008800     05  PROD-EOF-SW               PIC XXX          VALUE 'NO'.
008900     05  TRAN-EOF-SW               PIC XXX          VALUE 'NO'.
009000     05  WS-OLD-TOTAL-STARS        PIC S9(7)V99     VALUE ZERO.
009100     05  WS-NEW-RATING             PIC S9(1)V99     VALUE ZERO.
009200*
009300 01  PROD-TABLE.
009400     05  PROD-ENTRY OCCURS 500 TIMES.
009500         10  T-PROD-NAME           PIC X(30).
009600         10  T-PROD-DESC           PIC X(60).
009700         10  T-PROD-PRICE          PIC S9(5)V99.
009800         10  T-PROD-QTY-AVAIL      PIC S9(5).
009900         10  T-PROD-DATE-ADDED     PIC X(10).
010000         10  T-PROD-DA-PARTS REDEFINES T-PROD-DATE-ADDED.
010100             15  T-DA-YYYY         PIC X(4).
010200             15  FILLER            PIC X.
010300             15  T-DA-MM           PIC X(2).
010400             15  FILLER            PIC X.
010500             15  T-DA-DD           PIC X(2).
010600         10  T-PROD-DATE-EXPIRY    PIC X(10).
010700         10  T-PROD-RATING         PIC S9(1)V99.
010800         10  T-PROD-NR-RATINGS     PIC S9(5).
010900         10  T-PROD-NR-PURCHASES   PIC S9(5).
011000         10  T-PROD-STOCK-FLAG     PIC X.
011100*
011200 01  WS-SYS-DATE.
011300     05  WS-SYS-YY                 PIC 9(2).
011400     05  WS-SYS-MM                 PIC 9(2).
011500     05  WS-SYS-DD                 PIC 9(2).
011600 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE
011700                                   PIC 9(6).
011800*
011900 01  COMPANY-TITLE-LINE.
012000     05  FILLER                    PIC X(6)    VALUE 'DATE:'.
012100     05  O-MONTH                   PIC 99.
012200     05  FILLER                    PIC X       VALUE '/'.
012300     05  O-DAY                     PIC 99.
012400     05  FILLER                    PIC X       VALUE '/'.
012500     05  O-YEAR                    PIC 99.
012600     05  FILLER                    PIC X(37)   VALUE SPACES.
012700     05  FILLER                    PIC X(29)   VALUE
012800                                    'LINDQUIST DATA PROCESSING'.
012900     05  FILLER                    PIC X(44)   VALUE SPACES.
013000     05  FILLER                    PIC X(6)    VALUE 'PAGE:'.
013100     05  O-PCTR                    PIC Z9.
013200*
013300 01  HEADING-LINE.
013400     05  FILLER                    PIC X(7)    VALUE 'RATEUPD'.
013500     05  FILLER                    PIC X(48)   VALUE SPACES.
013600     05  FILLER                    PIC X(24)   VALUE
013700                                    'RATING UPDATE - ERRORS'.
013800     05  FILLER                    PIC X(53)   VALUE SPACES.
013900*
014000 01  ERROR-COLUMN-LINE.
014100     05  FILLER                    PIC X(12)   VALUE 'ERROR RECORD'.
014200     05  FILLER                    PIC X(60)   VALUE SPACES.
014300     05  FILLER                    PIC X(17)   VALUE
014400                                    'ERROR DESCRIPTION'.
014500     05  FILLER                    PIC X(43)   VALUE SPACES.
014600*
014700 01  ERROR-LINE.
014800     05  O-RECORD                  PIC X(72).
014900     05  FILLER                    PIC X       VALUE SPACES.
015000     05  O-ERR-MSG                 PIC X(59).
015100*
015200 01  ERROR-TOTAL-LINE.
015300     05  FILLER                    PIC X(15)   VALUE 'TRANS REJECTED:'.
015400     05  O-ERR-CTR                 PIC Z,ZZ9.
015500     05  FILLER                    PIC X(9)    VALUE SPACES.
015600     05  FILLER                    PIC X(15)   VALUE 'TRANS ACCEPTED:'.
015700     05  O-OK-CTR                  PIC Z,ZZ9.
015800     05  FILLER                    PIC X(9)    VALUE SPACES.
015900     05  FILLER                    PIC X(10)   VALUE 'RUN-DATE: '.
016000     05  O-RUN-DATE                PIC 9(6).
016100     05  FILLER                    PIC X(58)   VALUE SPACES.
016200*
016300 PROCEDURE DIVISION.
016400*
016500 0000-RATEUPD.
016600     PERFORM 1000-INIT.
016700     PERFORM 2000-MAINLINE
016800         UNTIL TRAN-EOF-SW = 'YES'.
016900     PERFORM 3000-CLOSING.
017000     STOP RUN.
017100*
017200 1000-INIT.
017300     ACCEPT WS-SYS-DATE FROM DATE.
017400     MOVE WS-SYS-MM TO O-MONTH.
017500     MOVE WS-SYS-DD TO O-DAY.
017600     MOVE WS-SYS-YY TO O-YEAR.
017700*
017800     OPEN INPUT PROD-MASTER.
017900     PERFORM 9000-READ-PROD.
018000     PERFORM 9050-BUILD-TABLE UNTIL PROD-EOF-SW = 'YES'.
018100     CLOSE PROD-MASTER.
018200*
018300     OPEN INPUT TRAN-FILE.
018400     OPEN OUTPUT ERR-PRT.
018500     PERFORM 9100-ERR-HEADING.
018600     PERFORM 9200-READ-TRAN.
018700*
018800 2000-MAINLINE.
018900     IF TRAN-RATE
019000         PERFORM 2100-VALIDATE-RATING THRU 2100-EXIT
019100         IF WS-ERR-SWITCH = 'YES'
019200             PERFORM 2150-ERROR-PRT
019300         ELSE
019400             PERFORM 2200-APPLY-RATING
019500             ADD 1 TO WS-OK-CTR
019600         END-IF
019700     END-IF.
019800     PERFORM 9200-READ-TRAN.
019900*
020000 2100-VALIDATE-RATING.
020100     MOVE 'YES' TO WS-ERR-SWITCH.
020200     IF TRAN-PROD-NAME = SPACES
020300         MOVE 'PRODUCT NAME REQUIRED.' TO O-ERR-MSG
020400         GO TO 2100-EXIT
020500     END-IF.
020600     IF TRAN-STAR-VALUE NOT NUMERIC
020700         MOVE 'STAR VALUE MUST BE NUMERIC.' TO O-ERR-MSG
020800         GO TO 2100-EXIT
020900     END-IF.
021000     IF TRAN-STAR-VALUE < 1 OR TRAN-STAR-VALUE > 5
021100         MOVE 'STAR VALUE MUST BE 1 THRU 5.' TO O-ERR-MSG
021200         GO TO 2100-EXIT
021300     END-IF.
021400     PERFORM 8000-FIND-PRODUCT.
021500     IF WS-FOUND-SW = 'NO'
021600         MOVE 'PRODUCT NOT ON FILE.' TO O-ERR-MSG
021700         GO TO 2100-EXIT
021800     END-IF.
021900     MOVE 'NO' TO WS-ERR-SWITCH.
022000 2100-EXIT.
022100     EXIT.
022200*
022300 2150-ERROR-PRT.
022400     MOVE TRAN-REC-RAW TO O-RECORD.
022500     WRITE PRTLINE-ERR
022600         FROM ERROR-LINE
022700             AFTER ADVANCING 2 LINES
022800                 AT EOP
022900                     PERFORM 9100-ERR-HEADING.
023000     ADD 1 TO WS-ERR-CTR.
023100*
023200 2200-APPLY-RATING.
023300     COMPUTE WS-OLD-TOTAL-STARS =
023400             T-PROD-RATING (WS-PROD-SUB) *
023500             T-PROD-NR-RATINGS (WS-PROD-SUB).
023600     ADD TRAN-STAR-VALUE TO WS-OLD-TOTAL-STARS.
023700     ADD 1 TO T-PROD-NR-RATINGS (WS-PROD-SUB).
023800     COMPUTE WS-NEW-RATING ROUNDED =
023900             WS-OLD-TOTAL-STARS / T-PROD-NR-RATINGS (WS-PROD-SUB).
024000     MOVE WS-NEW-RATING TO T-PROD-RATING (WS-PROD-SUB).
024100*
024200 3000-CLOSING.
024300     MOVE WS-ERR-CTR TO O-ERR-CTR.
024400     MOVE WS-OK-CTR  TO O-OK-CTR.
024500     MOVE WS-SYS-DATE-NUM TO O-RUN-DATE.
024600     WRITE PRTLINE-ERR
024700         FROM ERROR-TOTAL-LINE
024800             AFTER ADVANCING 3 LINES.
024900     CLOSE TRAN-FILE.
025000     CLOSE ERR-PRT.
025100*
025200     OPEN OUTPUT PROD-MASTER.
025300     MOVE 1 TO WS-PROD-SUB.
025400     PERFORM 3100-REWRITE-STEP THRU 3100-EXIT
025500         UNTIL WS-PROD-SUB > WS-PROD-COUNT.
025600     CLOSE PROD-MASTER.
025700*
025800 3100-REWRITE-STEP.
025900     MOVE T-PROD-NAME        (WS-PROD-SUB) TO PROD-NAME.
026000     MOVE T-PROD-DESC        (WS-PROD-SUB) TO PROD-DESC.
026100     MOVE T-PROD-PRICE       (WS-PROD-SUB) TO PROD-PRICE.
026200     MOVE T-PROD-QTY-AVAIL   (WS-PROD-SUB) TO PROD-QTY-AVAIL.
026300     MOVE T-PROD-DATE-ADDED  (WS-PROD-SUB) TO PROD-DATE-ADDED.
026400     MOVE T-PROD-DATE-EXPIRY (WS-PROD-SUB) TO PROD-DATE-EXPIRY.
026500     MOVE T-PROD-RATING      (WS-PROD-SUB) TO PROD-RATING.
026600     MOVE T-PROD-NR-RATINGS  (WS-PROD-SUB) TO PROD-NR-RATINGS.
026700     MOVE T-PROD-NR-PURCHASES(WS-PROD-SUB) TO PROD-NR-PURCHASES.
026800     MOVE T-PROD-STOCK-FLAG  (WS-PROD-SUB) TO PROD-STOCK-FLAG.
026900     WRITE PROD-REC.
027000     ADD 1 TO WS-PROD-SUB.
027100 3100-EXIT.
027200     EXIT.
027300*
027400 8000-FIND-PRODUCT.
027500     MOVE 'NO' TO WS-FOUND-SW.
027600     MOVE 1 TO WS-PROD-SUB.
027700 8010-FIND-STEP.
027800     IF WS-PROD-SUB > WS-PROD-COUNT
027900         GO TO 8000-EXIT
028000     END-IF.
028100     IF T-PROD-NAME (WS-PROD-SUB) = TRAN-PROD-NAME
028200         MOVE 'YES' TO WS-FOUND-SW
028300         GO TO 8000-EXIT
028400     END-IF.
028500     ADD 1 TO WS-PROD-SUB.
028600     GO TO 8010-FIND-STEP.
028700 8000-EXIT.
028800     EXIT.
028900*
029000 9000-READ-PROD.
029100     READ PROD-MASTER
029200         AT END
029300             MOVE 'YES' TO PROD-EOF-SW.
029400*
029500 9050-BUILD-TABLE.
029600     ADD 1 TO WS-PROD-COUNT.
029700     MOVE PROD-NAME         TO T-PROD-NAME       (WS-PROD-COUNT).
029800     MOVE PROD-DESC         TO T-PROD-DESC       (WS-PROD-COUNT).
029900     MOVE PROD-PRICE        TO T-PROD-PRICE      (WS-PROD-COUNT).
030000     MOVE PROD-QTY-AVAIL    TO T-PROD-QTY-AVAIL  (WS-PROD-COUNT).
030100     MOVE PROD-DATE-ADDED   TO T-PROD-DATE-ADDED (WS-PROD-COUNT).
030200     MOVE PROD-DATE-EXPIRY  TO T-PROD-DATE-EXPIRY(WS-PROD-COUNT).
030300     MOVE PROD-RATING       TO T-PROD-RATING     (WS-PROD-COUNT).
030400     MOVE PROD-NR-RATINGS   TO T-PROD-NR-RATINGS (WS-PROD-COUNT).
030500     MOVE PROD-NR-PURCHASES TO T-PROD-NR-PURCHASES(WS-PROD-COUNT).
030600     MOVE PROD-STOCK-FLAG   TO T-PROD-STOCK-FLAG (WS-PROD-COUNT).
030700     PERFORM 9000-READ-PROD.
030800*
030900 9200-READ-TRAN.
031000     READ TRAN-FILE
031100         AT END
031200             MOVE 'YES' TO TRAN-EOF-SW.
031300*
031400 9100-ERR-HEADING.
031500     ADD 1 TO WS-ERR-PCTR.
031600     MOVE WS-ERR-PCTR TO O-PCTR.
031700     WRITE PRTLINE-ERR
031800         FROM COMPANY-TITLE-LINE
031900             AFTER ADVANCING PAGE.
032000     WRITE PRTLINE-ERR
032100         FROM HEADING-LINE
032200             AFTER ADVANCING 1 LINE.
032300     WRITE PRTLINE-ERR
032400         FROM ERROR-COLUMN-LINE
032500             AFTER ADVANCING 2 LINES.
